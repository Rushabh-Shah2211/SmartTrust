000100**>***************************************************                    
000110**   Statement Print Line - 132 Col, All Sections     *                   
000120**>***************************************************                    
000130 *> 04/01/26 vbd - Created for year-end statement run.                    
000140 *>                                                                       
000150  FD  RPTFILE                                                             
000160      label records are standard.                                         
000170 *>                                                                       
000180  01  NP-Print-Line.                                                      
000190      03  NP-Print-Data       pic x(126).                                 
000200      03  filler              pic x(006).                                 
000210 *>                                                                       
