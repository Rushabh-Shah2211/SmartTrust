000100**> Select For Fund Movement Schedule Input - FUNDFILE                    
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    FUNDFILE                                                      
000140            assign to  "FUNDFILE"                                         
000150            organization is line sequential.                              
000160            file status is FUNDFILE-Status.                               
000170 *>                                                                       
