000100**>***************************************************                    
000110**   Standard Run Messages - Statement Batch Suite    *                   
000120**   Row-level reject text is built dynamically by     *                  
000130**   STRING in TB-LOAD; these are the fixed run texts. *                  
000140**>***************************************************                    
000150 *> 04/01/26 vbd - Created for year-end statement run.                    
000160 *> 18/01/26 vbd - Added NP-Msg-06/07 for GUJ-CHECK.                      
000165 *> 26/01/26 vbd - Ticket NP-137: added NP-Msg-08 for the                 
000167 *>                Stmt-Date format check in npo900.                      
000170 *>                                                                       
000180  01  WS-NP-Messages.                                                     
000190      03  NP-Msg-01  pic x(45)  value "NP001 Trial balance file op        
000200-    "ened OK           ".                                                
000210      03  NP-Msg-02  pic x(45)  value "NP002 Trial balance failed         
000220-    "to open           ".                                                
000230      03  NP-Msg-03  pic x(45)  value "NP003 Batch rejected on acc        
000240-    "ounting equation  ".                                                
000250      03  NP-Msg-04  pic x(45)  value "NP004 Batch rejected, missi        
000260-    "ng required field ".                                                
000270      03  NP-Msg-05  pic x(45)  value "NP005 Amount cannot be nega        
000280-    "tive              ".                                                
000290      03  NP-Msg-06  pic x(45)  value "NP006 Missing required grou        
000300-    "p                 ".                                                
000310      03  NP-Msg-07  pic x(45)  value "NP007 Statement run complet        
000320-    "ed OK             ".                                                
000322      03  NP-Msg-08  pic x(45)  value "NP008 Statement date format        
000324-    " invalid          ".                                                
000330      03  filler              pic x(05).                                  
000340 *>                                                                       
