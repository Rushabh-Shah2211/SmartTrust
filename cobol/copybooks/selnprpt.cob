000100**> Select For Statement Print Output - RPTFILE                           
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    RPTFILE                                                       
000140            assign to  "RPTFILE"                                          
000150            organization is line sequential.                              
000160 *>          132 col print file, all report sections.                     
000170            file status is RPTFILE-Status.                                
000180 *>                                                                       
