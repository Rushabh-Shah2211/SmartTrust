000100**>***************************************************                    
000110**   Fund Movement Schedule Input - One Per Fund      *                   
000120**   Feeds Schedule I (classification of funds)       *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *>                                                                       
000160  FD  FUNDFILE                                                            
000170      label records are standard.                                         
000180 *>                                                                       
000190  01  NP-FND-Record.                                                      
000200      03  FND-Fund-Name       pic x(40).                                  
000210      03  FND-Fund-Type       pic x(12).                                  
000220      03  FND-Opening         pic s9(11)v99.                              
000230      03  FND-Received        pic s9(11)v99.                              
000240      03  FND-Utilized        pic s9(11)v99.                              
000250      03  filler              pic x(05).                                  
000260 *>                                                                       
