000100**> Select For Organisation Parameter Record - ORGPARM                    
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    ORGPARM                                                       
000140            assign to  "ORGPARM"                                          
000150            organization is line sequential.                              
000160            file status is ORGPARM-Status.                                
000170 *>                                                                       
