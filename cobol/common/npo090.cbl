000100**>***************************************************************        
000110**                                                                        
000120**     WDV Depreciation Rate Lookup / Year Charge Calculation             
000130**     Called once per asset from the Asset Register program.             
000140**                                                                        
000150**>***************************************************************        
000160 *>                                                                       
000170  identification          division.                                       
000180 *>===============================                                        
000190 *>                                                                       
000200  program-id.             npo090.                                         
000210  author.                 V B Desai.                                      
000220  installation.           Head Office Systems Group.                      
000230  date-written.           12/04/89.                                       
000240  date-compiled.                                                          
000250  security.               Confidential - internal use only.               
000260 *>                                                                       
000270 *> Changes:                                                              
000280 *> 12/04/89 vbc  - First cut, generic keyword/rate scan used by          
000290 *>                 the commission-rate lookup in the old sales           
000300 *>                 ledger suite.                                         
000310 *> 03/09/91 vbc  - Widened keyword table 4 to 6 entries.                 
000320 *> 14/02/94 vbc  - Case-insensitive scan added (INSPECT                  
000330 *>                 CONVERTING); previously upper-case input only.        
000340 *> 21/11/98 vbc  - Y2K review: no 2-digit year fields in this            
000350 *>                 program, no change required.  Logged per              
000360 *>                 audit memo AC-98-114.                                 
000370 *> 08/06/03 vbc  - Reference-modification scan replaced the old          
000380 *>                 UNSTRING loop for speed on the year-end run.          
000390 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000400 *> 14/03/24 vbc  - Machinery band split out from Plant; separate         
000410 *>                 keyword and rate added per Ticket NP-096.             
000420 *> 04/01/26 vbd  - Ticket NP-118: re-purposed for the year-end           
000430 *>                 NPO financial-statements suite as the WDV             
000440 *>                 depreciation rate engine; table now holds             
000450 *>                 asset keywords instead of commission bands.           
000460 *> 09/01/26 vbd  - Ticket NP-121: added Klen field to the rate           
000470 *>                 table so a variable-length substring test             
000480 *>                 can be done without an intrinsic function.            
000490 *> 30/06/25 vbd  - NP-116: FY25 rates re-checked, no change.             
000500 *>                                                                       
000510  environment             division.                                       
000520 *>===============================                                        
000530 *>                                                                       
000540  configuration           section.                                        
000550  special-names.                                                          
000560      C01                 is  Top-Of-Form                                 
000570      class NUMERIC-DIGIT is "0" thru "9"                                 
000580      upsi-0 on status is WS-Debug-Sw.                                    
000590  input-output            section.                                        
000600 *>------------------------------                                         
000610 *>                                                                       
000620  data                    division.                                       
000630 *>===============================                                        
000640  working-storage section.                                                
000650 *>----------------------                                                 
000660 *>                                                                       
000670  copy  "wsnpcfg.cob".                                                    
000680 *>                                                                       
000690  01  WS-Work-Area.                                                       
000700      03  WS-Upper-Name       pic x(40).                                  
000710      03  WS-Scan-Pos         pic s9(4)  comp.                            
000720      03  WS-Scan-Limit       pic s9(4)  comp.                            
000730      03  WS-Found-Sw         pic x(01).                                  
000740          88  WS-Keyword-Found     value "Y".                             
000750          88  WS-Keyword-Not-Found value "N".                             
000760      03  filler              pic x(05).                                  
000770  linkage                 section.                                        
000780 *>--------------                                                         
000790 *>                                                                       
000800  copy  "wsnplnk.cob".                                                    
000810 *>                                                                       
000820  procedure division  using  NP090-Linkage.                               
000830 *>========================================                               
000840 *>                                                                       
000850  0000-Main.                                                              
000860      perform  1000-Find-Rate    thru  1000-Exit.                         
000870      perform  2000-Calc-Dep     thru  2000-Exit.                         
000880      go to    0000-Main-Exit.                                            
000890 *>                                                                       
000900  1000-Find-Rate.                                                         
000910      move     NP090-Asset-Name  to  WS-Upper-Name.                       
000920      inspect  WS-Upper-Name  converting                                  
000930               "abcdefghijklmnopqrstuvwxyz"                               
000940               to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
000950      set      WS-DR-Ix  to  1.                                           
000960 *>                                                                       
000970  1010-Scan-Table.                                                        
000980      if       WS-DR-Ix  >  6                                             
000990               go to  1030-Default.                                       
001000      perform  1020-Test-Entry  thru  1020-Exit.                          
001010      if       WS-Keyword-Found                                           
001020               move  WS-DR-Rate (WS-DR-Ix)  to  NP090-Rate                
001030               go to  1000-Exit.                                          
001040      set      WS-DR-Ix  up by  1.                                        
001050      go to    1010-Scan-Table.                                           
001060 *>                                                                       
001070  1020-Test-Entry.                                                        
001080      move     "N"  to  WS-Found-Sw.                                      
001090      move     1     to  WS-Scan-Pos.                                     
001100      compute  WS-Scan-Limit  =  41 - WS-DR-Klen (WS-DR-Ix).              
001110 *>                                                                       
001120  1021-Scan-Position.                                                     
001130      if       WS-Scan-Pos  >  WS-Scan-Limit                              
001140               go to  1020-Exit.                                          
001150      if       WS-Upper-Name (WS-Scan-Pos :                               
001160               WS-DR-Klen (WS-DR-Ix))                                     
001170             =  WS-DR-Keyword (WS-DR-Ix)                                  
001180               (1 : WS-DR-Klen (WS-DR-Ix))                                
001190               set   WS-Keyword-Found  to  true                           
001200               go to  1020-Exit.                                          
001210      add      1  to  WS-Scan-Pos.                                        
001220      go to    1021-Scan-Position.                                        
001230 *>                                                                       
001240  1020-Exit.                                                              
001250      exit.                                                               
001260 *>                                                                       
001270  1030-Default.                                                           
001280      move     WS-NP-Dep-Default  to  NP090-Rate.                         
001290 *>                                                                       
001300  1000-Exit.                                                              
001310      exit.                                                               
001320 *>                                                                       
001330  2000-Calc-Dep.                                                          
001340      compute  NP090-Dep-Year  rounded  =                                 
001350               NP090-Base-Amt  *  NP090-Rate.                             
001360 *>                                                                       
001370  2000-Exit.                                                              
001380      exit.                                                               
001390 *>                                                                       
001400  0000-Main-Exit.                                                         
001410      exit program.                                                       
001420 *>********    ************                                               
