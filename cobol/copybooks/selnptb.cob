000100**> Select For Trial Balance Input File - TRIALBAL                        
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    TRIALBAL                                                      
000140            assign to  "TRIALBAL"                                         
000150            organization is line sequential.                              
000160            file status is TRIALBAL-Status.                               
000170 *>                                                                       
