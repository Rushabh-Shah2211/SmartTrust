000100**>***************************************************                    
000110**   Linkage For CALL To npo090 - WDV Rate Lookup     *                   
000120**   Passed by-reference, one asset at a time.        *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *>                                                                       
000160  01  NP090-Linkage.                                                      
000170      03  NP090-Asset-Name    pic x(40).                                  
000180      03  NP090-Base-Amt      pic s9(11)v99.                              
000190      03  NP090-Rate          pic 9v999.                                  
000200      03  NP090-Dep-Year      pic s9(11)v99.                              
000210      03  filler              pic x(05).                                  
000220 *>                                                                       
