000100**>***************************************************************        
000110**                                                                        
000120**     Schedule I - Classification of Funds, and the Fund Flow            
000130**     Statement (RPTFILE Sections 5 and 6).  Job step 4 of the           
000140**     statement run; assumes npo900/910/930 have already                 
000150**     appended their sections to RPTFILE.                                
000160**                                                                        
000170**>***************************************************************        
000180 *>                                                                       
000190  identification          division.                                       
000200 *>===============================                                        
000210 *>                                                                       
000220  program-id.             npo950.                                         
000230  author.                 V B Desai.                                      
000240  installation.           Head Office Systems Group.                      
000250  date-written.           11/02/97.                                       
000260  date-compiled.                                                          
000270  security.               Confidential - internal use only.               
000280 *>                                                                       
000290 *> Files used.           FUNDFILE, TRIALBAL, PPEFILE,                    
000300 *>                       ORGPARM             (input)                     
000310 *>                       RPTFILE             (output, extend)            
000320 *>                                                                       
000330 *> Changes:                                                              
000340 *> 11/02/97 vbc  - First cut, fund classification abstract for           
000350 *>                 the Trustees' quarterly review.                       
000360 *> 04/10/99 vbc  - Fund flow statement added below the                   
000370 *>                 classification abstract, same run.                    
000380 *> 21/11/98 vbc  - Y2K review: no 2-digit year fields carried            
000390 *>                 by this program.  Logged per audit memo               
000400 *>                 AC-98-114.                                            
000410 *> 30/03/01 vbc  - Fund type sequence pinned to the standard             
000420 *>                 chart (General, Corpus, Restricted,                   
000430 *>                 Designated) per the Auditor's request.                
000440 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000450 *> 06/04/24 vbc  - Designated funds moved to last position in            
000460 *>                 the fund-type sequence per Trustees' minute.          
000470 *> 05/01/26 vbd  - Ticket NP-105: recast as job step 4 of the            
000480 *>                 year-end NPO financial-statements suite.              
000490 *> 23/01/26 vbd  - Ticket NP-131: fund-flow zero lines now               
000500 *>                 suppressed rather than printed as nil.                
000510 *> 21/09/25 vbd  - NP-133: print spacing fixed on Sch I run.             
000520 *>                                                                       
000521 *> 09/08/26 vbd  - Ticket NP-143: Print-Amt picture widened              
000522 *>                 to 11 integer digits (was 10) to match                
000523 *>                 the S9(11)V99 amount fields exactly.                  
000530  environment             division.                                       
000540 *>===============================                                        
000550 *>                                                                       
000560  configuration           section.                                        
000570  special-names.                                                          
000580      C01                 is  Top-Of-Form                                 
000590      class NUMERIC-DIGIT is  "0" thru "9"                                
000600      upsi-0 on status is WS-Debug-Sw.                                    
000610  input-output            section.                                        
000620  file-control.                                                           
000630  copy  "selnpfnd.cob".                                                   
000640  copy  "selnptb.cob".                                                    
000650  copy  "selnpppe.cob".                                                   
000660  copy  "selnpprm.cob".                                                   
000670  copy  "selnprpt.cob".                                                   
000680 *>                                                                       
000690  data                    division.                                       
000700 *>===============================                                        
000710  file                    section.                                        
000720 *>----------------------                                                 
000730  copy  "fdnpfnd.cob".                                                    
000740  copy  "fdnptb.cob".                                                     
000750  copy  "fdnpppe.cob".                                                    
000760  copy  "fdnpprm.cob".                                                    
000770  copy  "fdnprpt.cob".                                                    
000780 *>                                                                       
000790  working-storage section.                                                
000800 *>----------------------                                                 
000810  77  Prog-Name           pic x(17) value "NPO950 (1.02.00)".             
000820 *>                                                                       
000830  copy  "wsnpfnd.cob".                                                    
000840  copy  "wsnpcfg.cob".                                                    
000850 *>                                                                       
000860  01  WS-Status-Codes.                                                    
000870      03  FUNDFILE-Status     pic xx.                                     
000880      03  TRIALBAL-Status     pic xx.                                     
000890      03  PPEFILE-Status      pic xx.                                     
000900      03  ORGPARM-Status      pic xx.                                     
000910      03  RPTFILE-Status      pic xx.                                     
000920      03  filler              pic x(05).                                  
000930 *>                                                                       
000940  01  WS-Switches.                                                        
000950      03  WS-Debug-Sw         pic x(01).                                  
000960      03  filler              pic x(05).                                  
000970 *>                                                                       
000980  01  WS-Accum-Values.                                                    
000990      03  WS-Tot-Income       pic s9(11)v99.                              
001000      03  WS-Tot-Expense      pic s9(11)v99.                              
001010      03  WS-Donations        pic s9(11)v99.                              
001020      03  WS-Investments      pic s9(11)v99.                              
001030      03  WS-Fixed-Assets     pic s9(11)v99.                              
001040      03  WS-Op-Surplus       pic s9(11)v99.                              
001050      03  filler              pic x(05).                                  
001060 *>                                                                       
001070  01  WS-Edit-Work.                                                       
001071      03  WS-Cur-Group        pic x(35).                                  
001072      03  WS-Cur-Class        pic x(01).                                  
001073      03  WS-Hdr-Text         pic x(30).                                  
001074      03  filler              pic x(05).                                  
001075 *>                                                                       
001110 *>                                                                       
001120  77  WS-Print-Amt          pic zz,zzz,zzz,zz9.99-.                       
001130 *>                                                                       
001140  linkage                 section.                                        
001150 *>--------------                                                         
001160 *>                                                                       
001170  procedure division.                                                     
001180 *>==================                                                     
001190 *>                                                                       
001200  0000-Main.                                                              
001210      perform  1000-Open-Files      thru  1000-Exit.                      
001220      perform  2000-Load-Fund       thru  2000-Exit.                      
001230      perform  2500-Calc-Tb-Totals  thru  2500-Exit.                      
001240      perform  3000-Calc-Ppe-Add    thru  3000-Exit.                      
001250      perform  4000-Print-Sch1      thru  4000-Exit.                      
001260      perform  5000-Print-Fund-Flow thru  5000-Exit.                      
001270      perform  9000-Close-Files     thru  9000-Exit.                      
001280      go to    0000-Main-Exit.                                            
001290 *>                                                                       
001300  1000-Open-Files.                                                        
001310      open     input   FUNDFILE  TRIALBAL  PPEFILE  ORGPARM.              
001320      open     extend  RPTFILE.                                           
001330      read     ORGPARM.                                                   
001340  1000-Exit.                                                              
001350      exit.                                                               
001360 *>                                                                       
001370  2000-Load-Fund.                                                         
001380      move     zero  to  WS-FND-Count.                                    
001390  2010-Read-Fund.                                                         
001400      read     FUNDFILE                                                   
001410               at end  go to  2000-Exit.                                  
001420      add      1  to  WS-FND-Count.                                       
001430      set      WS-FND-Ndx  to  WS-FND-Count.                              
001440      move     FND-Fund-Name  to  WS-FND-Fund-Name (WS-FND-Ndx).          
001450      move     FND-Fund-Type  to  WS-FND-Fund-Type (WS-FND-Ndx).          
001460      move     FND-Opening    to  WS-FND-Opening   (WS-FND-Ndx).          
001470      move     FND-Received   to  WS-FND-Received  (WS-FND-Ndx).          
001480      move     FND-Utilized   to  WS-FND-Utilized  (WS-FND-Ndx).          
001490      compute  WS-FND-Closing (WS-FND-Ndx)  =                             
001500               WS-FND-Opening (WS-FND-Ndx)                                
001510             + WS-FND-Received (WS-FND-Ndx)                               
001520             - WS-FND-Utilized (WS-FND-Ndx).                              
001530      go to    2010-Read-Fund.                                            
001540  2000-Exit.                                                              
001550      exit.                                                               
001560 *>                                                                       
001570  2500-Calc-Tb-Totals.                                                    
001580      move     zero  to  WS-Tot-Income  WS-Tot-Expense                    
001590                         WS-Donations   WS-Investments.                   
001600  2510-Read-Tb.                                                           
001610      read     TRIALBAL                                                   
001620               at end  go to  2500-Exit.                                  
001630      move     TB-Group-Head  to  WS-Cur-Group.                           
001640      move     "?"  to  WS-Cur-Class.                                     
001650      set      WS-GC-Ix  to  1.                                           
001660      search   WS-GC-Entry                                                
001670               at end  go to  2520-Class-Done                             
001680               when  WS-GC-Group-Name (WS-GC-Ix)  =  WS-Cur-Group         
001690                     move  WS-GC-Class (WS-GC-Ix)                         
001700                     to  WS-Cur-Class.                                    
001710  2520-Class-Done.                                                        
001720      if       WS-Cur-Class  =  "I"                                       
001730               add  TB-Amount-CY  to  WS-Tot-Income.                      
001740      if       WS-Cur-Class  =  "E"                                       
001750               add  TB-Amount-CY  to  WS-Tot-Expense.                     
001760      if       TB-Group-Head  =  "Donations and Grants"                   
001770               add  TB-Amount-CY  to  WS-Donations.                       
001780      if       TB-Group-Head  =  "Investments - Long Term"                
001790            or  TB-Group-Head  =  "Investments - Current"                 
001800               add  TB-Amount-CY  to  WS-Investments.                     
001810      go to    2510-Read-Tb.                                              
001820  2500-Exit.                                                              
001830      exit.                                                               
001840 *>                                                                       
001850  3000-Calc-Ppe-Add.                                                      
001860      move     zero  to  WS-Fixed-Assets.                                 
001870  3010-Read-Ppe.                                                          
001880      read     PPEFILE                                                    
001890               at end  go to  3000-Exit.                                  
001900      add      PPE-Additions  to  WS-Fixed-Assets.                        
001910      go to    3010-Read-Ppe.                                             
001920  3000-Exit.                                                              
001930      exit.                                                               
001940 *>                                                                       
001950  4000-Print-Sch1.                                                        
001960      move     spaces  to  NP-Print-Line.                                 
001965      move     PRM-Org-Name  to  NP-Print-Data.                           
001970      write    NP-Print-Line  after advancing  Top-Of-Form.               
001975      move     spaces  to  NP-Print-Line.                                 
001980      string   "Statement Date : "  PRM-Stmt-Date                         
001985               delimited by  size  into  WS-Hdr-Text.                     
001990      move     WS-Hdr-Text  to  NP-Print-Data.                            
001995      write    NP-Print-Line  after advancing  1.                         
002000      move     spaces  to  NP-Print-Line.                                 
002005      move     "SECTION 5 - SCHEDULE I, CLASSIFICATION OF FUNDS"          
002010               to  NP-Print-Data (40:47).                                 
002015      write    NP-Print-Line  after advancing  2.                         
002030      set      WS-FT-Ix  to  1.                                           
002040  4010-Type-Loop.                                                         
002050      if       WS-FT-Ix  >  4                                             
002060               go to  4000-Exit.                                          
002070      move     spaces  to  NP-Print-Line.                                 
002080      move     WS-FT-Name (WS-FT-Ix)  to  NP-Print-Data.                  
002090      write    NP-Print-Line  after advancing  1.                         
002100      set      WS-FND-Ndx  to  1.                                         
002110  4020-Fund-Loop.                                                         
002120      if       WS-FND-Ndx  >  WS-FND-Count                                
002130               go to  4030-Next-Type.                                     
002140      if       WS-FND-Fund-Type (WS-FND-Ndx)                              
002150            =  WS-FT-Name (WS-FT-Ix)                                      
002160               perform  4040-Print-Fund-Line  thru  4040-Exit.            
002170      set      WS-FND-Ndx  up by  1.                                      
002180      go to    4020-Fund-Loop.                                            
002190  4030-Next-Type.                                                         
002200      set      WS-FT-Ix  up by  1.                                        
002210      go to    4010-Type-Loop.                                            
002220  4000-Exit.                                                              
002230      exit.                                                               
002240 *>                                                                       
002250  4040-Print-Fund-Line.                                                   
002260      move     WS-FND-Opening (WS-FND-Ndx)  to  WS-Print-Amt.             
002270      move     spaces  to  NP-Print-Line.                                 
002280      string   "  "  WS-FND-Fund-Name (WS-FND-Ndx)                        
002290               " Op "  WS-Print-Amt  delimited by  size                   
002300               into  NP-Print-Data.                                       
002310      write    NP-Print-Line  after advancing  1.                         
002320      move     WS-FND-Received (WS-FND-Ndx)  to  WS-Print-Amt.            
002330      move     spaces  to  NP-Print-Line.                                 
002340      string   "      Received .............. "                           
002350               WS-Print-Amt  delimited by  size                           
002360               into  NP-Print-Data.                                       
002370      write    NP-Print-Line  after advancing  1.                         
002380      move     WS-FND-Utilized (WS-FND-Ndx)  to  WS-Print-Amt.            
002390      move     spaces  to  NP-Print-Line.                                 
002400      string   "      Utilized .............. "                           
002410               WS-Print-Amt  delimited by  size                           
002420               into  NP-Print-Data.                                       
002430      write    NP-Print-Line  after advancing  1.                         
002440      move     WS-FND-Closing (WS-FND-Ndx)  to  WS-Print-Amt.             
002450      move     spaces  to  NP-Print-Line.                                 
002460      string   "      Closing .............. "                            
002470               WS-Print-Amt  delimited by  size                           
002480               into  NP-Print-Data.                                       
002490      write    NP-Print-Line  after advancing  1.                         
002500  4040-Exit.                                                              
002510      exit.                                                               
002520 *>                                                                       
002530  5000-Print-Fund-Flow.                                                   
002540      move     spaces  to  NP-Print-Line.                                 
002545      move     PRM-Org-Name  to  NP-Print-Data.                           
002550      write    NP-Print-Line  after advancing  Top-Of-Form.               
002555      move     spaces  to  NP-Print-Line.                                 
002560      string   "Statement Date : "  PRM-Stmt-Date                         
002565               delimited by  size  into  WS-Hdr-Text.                     
002570      move     WS-Hdr-Text  to  NP-Print-Data.                            
002575      write    NP-Print-Line  after advancing  1.                         
002580      move     spaces  to  NP-Print-Line.                                 
002585      move     "SECTION 6 - FUND FLOW STATEMENT"                          
002590               to  NP-Print-Data (48:31).                                 
002595      write    NP-Print-Line  after advancing  2.                         
002610      move     spaces  to  NP-Print-Line.                                 
002620      move     "SOURCES OF FUNDS"  to  NP-Print-Data.                     
002630      write    NP-Print-Line  after advancing  1.                         
002640      compute  WS-Op-Surplus  =                                           
002650               WS-Tot-Income - WS-Tot-Expense.                            
002660      if       WS-Op-Surplus  not =  zero                                 
002670               move  WS-Op-Surplus  to  WS-Print-Amt                      
002680               move  spaces  to  NP-Print-Line                            
002690               string  "  Operating surplus ............ "                
002700                       WS-Print-Amt  delimited by  size                   
002710                       into  NP-Print-Data                                
002720               write  NP-Print-Line  after advancing  1.                  
002730      if       WS-Donations  not =  zero                                  
002740               move  WS-Donations  to  WS-Print-Amt                       
002750               move  spaces  to  NP-Print-Line                            
002760               string  "  Donations received ........... "                
002770                       WS-Print-Amt  delimited by  size                   
002780                       into  NP-Print-Data                                
002790               write  NP-Print-Line  after advancing  1.                  
002800      move     spaces  to  NP-Print-Line.                                 
002810      move     "APPLICATION OF FUNDS"  to  NP-Print-Data.                 
002820      write    NP-Print-Line  after advancing  1.                         
002830      if       WS-Fixed-Assets  not =  zero                               
002840               move  WS-Fixed-Assets  to  WS-Print-Amt                    
002850               move  spaces  to  NP-Print-Line                            
002860               string  "  Fixed assets acquired ........ "                
002870                       WS-Print-Amt  delimited by  size                   
002880                       into  NP-Print-Data                                
002890               write  NP-Print-Line  after advancing  1.                  
002900      if       WS-Investments  not =  zero                                
002910               move  WS-Investments  to  WS-Print-Amt                     
002920               move  spaces  to  NP-Print-Line                            
002930               string  "  Investments made ............. "                
002940                       WS-Print-Amt  delimited by  size                   
002950                       into  NP-Print-Data                                
002960               write  NP-Print-Line  after advancing  1.                  
002970  5000-Exit.                                                              
002980      exit.                                                               
002990 *>                                                                       
003000  9000-Close-Files.                                                       
003010      close    FUNDFILE  TRIALBAL  PPEFILE  ORGPARM  RPTFILE.             
003020  9000-Exit.                                                              
003030      exit.                                                               
003040 *>                                                                       
003050  0000-Main-Exit.                                                         
003060      stop     run.                                                       
003070 *>                                                                       
