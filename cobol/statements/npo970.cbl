000100**>***************************************************************        
000110**                                                                        
000120**     Unit-Wise Performance, Section 11/Form 10B and the                 
000130**     Compliance Status Report (RPTFILE Sections 7, 8 and 9).            
000140**     Job step 5, last step of the statement run.                        
000150**                                                                        
000160**>***************************************************************        
000170 *>                                                                       
000180  identification          division.                                       
000190 *>===============================                                        
000200 *>                                                                       
000210  program-id.             npo970.                                         
000220  author.                 V B Desai.                                      
000230  installation.           Head Office Systems Group.                      
000240  date-written.           23/07/97.                                       
000250  date-compiled.                                                          
000260  security.               Confidential - internal use only.               
000270 *>                                                                       
000280 *> Files used.           TRIALBAL, PPEFILE,                              
000290 *>                       ORGPARM             (input)                     
000300 *>                       RPTFILE             (output, extend)            
000310 *>                                                                       
000320 *> Changes:                                                              
000330 *> 23/07/97 vbc  - First cut, branch-wise income/expense                 
000340 *>                 abstract for the Trustees.                            
000350 *> 08/03/99 vbc  - Section 11 exemption workings (Form 10B)              
000360 *>                 added below the unit abstract.                        
000370 *> 21/11/98 vbc  - Y2K review: no 2-digit year fields carried            
000380 *>                 by this program.  Logged per audit memo               
000390 *>                 AC-98-114.                                            
000400 *> 14/06/02 vbc  - FCRA fund segregation check added at the              
000410 *>                 Regional Office's request.                            
000420 *> 30/03/01 vbc  - Gujarat Trust Act required-group check                
000430 *>                 added; feeds the compliance summary.                  
000440 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000450 *> 11/05/24 vbc  - Unit code widened from 10 to 15 characters            
000460 *>                 to match the branch master file rebuild.              
000470 *> 06/01/26 vbd  - Ticket NP-107: recast as job step 5, last             
000480 *>                 step of the year-end NPO statement suite.             
000490 *> 24/01/26 vbd  - Ticket NP-135: programme-expense ratio                
000500 *>                 line added to the compliance report.                  
000510 *> 28/09/25 vbd  - NP-140: report wording confirmed by audit.            
000511 *> 09/08/26 vbd  - Ticket NP-142: Unit-wise abstract now                 
000512 *>                 defaults a blank TB-Unit to "Main Unit"               
000513 *>                 before the upsert, matching TB-LOAD.                  
000514 *> 09/08/26 vbd  - Ticket NP-143: Print-Amt picture widened              
000515 *>                 to 11 integer digits (was 10) to match                
000516 *>                 the S9(11)V99 amount fields exactly.                  
000520 *>                                                                       
000530  environment             division.                                       
000540 *>===============================                                        
000550 *>                                                                       
000560  configuration           section.                                        
000570  special-names.                                                          
000580      C01                 is  Top-Of-Form                                 
000590      class NUMERIC-DIGIT is  "0" thru "9"                                
000600      upsi-0 on status is WS-Debug-Sw.                                    
000610  input-output            section.                                        
000620  file-control.                                                           
000630  copy  "selnptb.cob".                                                    
000640  copy  "selnpppe.cob".                                                   
000650  copy  "selnpprm.cob".                                                   
000660  copy  "selnprpt.cob".                                                   
000670 *>                                                                       
000680  data                    division.                                       
000690 *>===============================                                        
000700  file                    section.                                        
000710 *>----------------------                                                 
000720  copy  "fdnptb.cob".                                                     
000730  copy  "fdnpppe.cob".                                                    
000740  copy  "fdnpprm.cob".                                                    
000750  copy  "fdnprpt.cob".                                                    
000760 *>                                                                       
000770  working-storage section.                                                
000780 *>----------------------                                                 
000790  77  Prog-Name           pic x(17) value "NPO970 (1.04.00)".             
000800 *>                                                                       
000810  copy  "wsnpcfg.cob".                                                    
000820 *>                                                                       
000830  01  WS-Status-Codes.                                                    
000840      03  TRIALBAL-Status     pic xx.                                     
000850      03  PPEFILE-Status      pic xx.                                     
000860      03  ORGPARM-Status      pic xx.                                     
000870      03  RPTFILE-Status      pic xx.                                     
000880      03  filler              pic x(05).                                  
000890 *>                                                                       
000900  01  WS-Switches.                                                        
000910      03  WS-Debug-Sw         pic x(01).                                  
000920      03  filler              pic x(05).                                  
000930 *>                                                                       
000940  01  WS-Unit-Work.                                                       
000950      03  WS-Unit-Count       pic 9(04)  comp.                            
000960      03  WS-Unit-Entry       occurs 50 times                             
000970                              indexed by WS-Unit-Ix.                      
000980          05  WS-Unit-Name        pic x(15).                              
000990          05  WS-Unit-Income      pic s9(11)v99.                          
001000          05  WS-Unit-Expense     pic s9(11)v99.                          
001010      03  filler              pic x(05).                                  
001020 *>                                                                       
001030  01  WS-Guj-Found-Work.                                                  
001040      03  WS-Guj-Found-Flag   occurs 3 times                              
001050                              indexed by WS-Guj-Found-Ix                  
001060                              pic x(01).                                  
001070      03  filler              pic x(05).                                  
001080 *>                                                                       
001090  01  WS-Compliance-Work.                                                 
001091      03  WS-Fcra-Count       pic 9(05)  comp.                            
001092      03  WS-Local-Count      pic 9(05)  comp.                            
001093      03  WS-Guj-Issue-Count  pic 9(02)  comp.                            
001094      03  WS-Guj-Print-Count  pic 9(02)  comp.                            
001095      03  WS-Rec-Print-Count  pic 9(02)  comp.                            
001096      03  WS-F10-Line-Sw      pic 9(02)  comp.                            
001097      03  filler              pic x(05).                                  
001098 *>                                                                       
001150 *>                                                                       
001160  01  WS-Accum-Values.                                                    
001170      03  WS-Grand-Income     pic s9(11)v99.                              
001180      03  WS-Grand-Expense    pic s9(11)v99.                              
001190      03  WS-Prog-Expense     pic s9(11)v99.                              
001200      03  WS-Revenue-Exp      pic s9(11)v99.                              
001210      03  WS-Capital-Exp      pic s9(11)v99.                              
001220      03  WS-Unit-Surplus     pic s9(11)v99.                              
001230      03  filler              pic x(05).                                  
001240 *>                                                                       
001250  01  WS-Form10b-Work.                                                    
001260      03  WS-F10-A            pic s9(11)v99.                              
001270      03  WS-F10-B            pic s9(11)v99.                              
001280      03  WS-F10-C            pic s9(11)v99.                              
001290      03  WS-F10-D            pic s9(11)v99.                              
001300      03  WS-F10-E            pic s9(11)v99.                              
001310      03  WS-F10-F            pic s9(11)v99.                              
001320      03  WS-F10-G-Flag       pic x(03).                                  
001321      03  WS-Required-Appl    pic s9(11)v99.                              
001322      03  WS-Actual-Appl      pic s9(11)v99.                              
001323      03  WS-Appl-Diff        pic s9(11)v99.                              
001330      03  filler              pic x(05).                                  
001340 *>                                                                       
001350  01  WS-Edit-Work.                                                       
001351      03  WS-Cur-Class        pic x(01).                                  
001352      03  WS-Pct              pic s9(03)v9.                               
001353      03  WS-Ratio            pic s9(03)v9.                               
001354      03  WS-Ratio-Status     pic x(20).                                  
001355      03  WS-Hdr-Text         pic x(30).                                  
001356      03  filler              pic x(05).                                  
001357 *>                                                                       
001410 *>                                                                       
001420  77  WS-Print-Amt          pic zz,zzz,zzz,zz9.99-.                       
001430  77  WS-Print-Pct          pic zz9.9-.                                   
001440 *>                                                                       
001450  linkage                 section.                                        
001460 *>--------------                                                         
001470 *>                                                                       
001480  procedure division.                                                     
001490 *>==================                                                     
001500 *>                                                                       
001510  0000-Main.                                                              
001520      perform  1000-Open-Files      thru  1000-Exit.                      
001530      perform  2000-Load-Tb         thru  2000-Exit.                      
001540      perform  2500-Calc-Ppe-Add    thru  2500-Exit.                      
001550      perform  3000-Print-Unit      thru  3000-Exit.                      
001560      perform  4000-Print-Form10b   thru  4000-Exit.                      
001570      perform  5000-Print-Compl     thru  5000-Exit.                      
001580      perform  9000-Close-Files     thru  9000-Exit.                      
001590      go to    0000-Main-Exit.                                            
001600 *>                                                                       
001610  1000-Open-Files.                                                        
001620      open     input   TRIALBAL  PPEFILE  ORGPARM.                        
001630      open     extend  RPTFILE.                                           
001640      read     ORGPARM.                                                   
001650  1000-Exit.                                                              
001660      exit.                                                               
001670 *>                                                                       
001680  2000-Load-Tb.                                                           
001690      move     zero  to  WS-Grand-Income  WS-Grand-Expense                
001700                         WS-Prog-Expense  WS-Revenue-Exp                  
001710                         WS-Fcra-Count    WS-Local-Count                  
001720                         WS-Unit-Count.                                   
001730      set      WS-Guj-Found-Ix  to  1.                                    
001740  2005-Init-Found.                                                        
001750      if       WS-Guj-Found-Ix  >  3                                      
001760               go to  2010-Read-Tb.                                       
001770      move     "N"  to  WS-Guj-Found-Flag (WS-Guj-Found-Ix).              
001780      set      WS-Guj-Found-Ix  up by  1.                                 
001790      go to    2005-Init-Found.                                           
001800  2010-Read-Tb.                                                           
001810      read     TRIALBAL                                                   
001820               at end  go to  2000-Exit.                                  
001830      perform  2100-Classify     thru  2100-Exit.                         
001840      if       WS-Cur-Class  =  "I"                                       
001850               add  TB-Amount-CY  to  WS-Grand-Income.                    
001860      if       WS-Cur-Class  =  "E"                                       
001870               add  TB-Amount-CY  to  WS-Grand-Expense                    
001880               perform  2150-Expense-Detail  thru  2150-Exit.             
001890      perform  2200-Check-Reqd   thru  2200-Exit.                         
001900      if       TB-Source-FCRA                                             
001910               add  1  to  WS-Fcra-Count.                                 
001920      if       TB-Source-Local                                            
001930               add  1  to  WS-Local-Count.                                
001940      perform  2300-Unit-Upsert  thru  2300-Exit.                         
001950      go to    2010-Read-Tb.                                              
001960  2000-Exit.                                                              
001970      exit.                                                               
001980 *>                                                                       
001990  2100-Classify.                                                          
002000      move     "?"  to  WS-Cur-Class.                                     
002010      set      WS-GC-Ix  to  1.                                           
002020      search   WS-GC-Entry                                                
002030               at end  go to  2100-Exit                                   
002040               when  WS-GC-Group-Name (WS-GC-Ix)  =  TB-Group-Head        
002050                     move  WS-GC-Class (WS-GC-Ix)                         
002060                     to  WS-Cur-Class.                                    
002070  2100-Exit.                                                              
002080      exit.                                                               
002090 *>                                                                       
002100  2150-Expense-Detail.                                                    
002110      if       TB-Group-Head  =  "Programme Expenses"                     
002120               add  TB-Amount-CY  to  WS-Prog-Expense.                    
002130      if       TB-Group-Head  not =  "Depreciation"                       
002140               add  TB-Amount-CY  to  WS-Revenue-Exp.                     
002150  2150-Exit.                                                              
002160      exit.                                                               
002170 *>                                                                       
002180  2200-Check-Reqd.                                                        
002190      set      WS-GR-Ix  to  1.                                           
002200  2210-Reqd-Loop.                                                         
002210      if       WS-GR-Ix  >  3                                             
002220               go to  2200-Exit.                                          
002230      if       TB-Group-Head  =  WS-GR-Group-Name (WS-GR-Ix)              
002240               move  "Y"                                                  
002250               to  WS-Guj-Found-Flag (WS-GR-Ix).                          
002260      set      WS-GR-Ix  up by  1.                                        
002270      go to    2210-Reqd-Loop.                                            
002280  2200-Exit.                                                              
002290      exit.                                                               
002300 *>                                                                       
002310  2300-Unit-Upsert.                                                       
002312      if       TB-Unit  =  spaces                                         
002314               move  "Main Unit"  to  TB-Unit.                            
002320      set      WS-Unit-Ix  to  1.                                         
002330  2310-Search-Unit.                                                       
002340      if       WS-Unit-Ix  >  WS-Unit-Count                               
002350               go to  2320-New-Unit.                                      
002360      if       WS-Unit-Name (WS-Unit-Ix)  =  TB-Unit                      
002370               go to  2330-Accum-Unit.                                    
002380      set      WS-Unit-Ix  up by  1.                                      
002390      go to    2310-Search-Unit.                                          
002400  2320-New-Unit.                                                          
002410      add      1  to  WS-Unit-Count.                                      
002420      set      WS-Unit-Ix  to  WS-Unit-Count.                             
002430      move     TB-Unit  to  WS-Unit-Name (WS-Unit-Ix).                    
002440      move     zero  to  WS-Unit-Income  (WS-Unit-Ix)                     
002450                         WS-Unit-Expense (WS-Unit-Ix).                    
002460  2330-Accum-Unit.                                                        
002470      if       WS-Cur-Class  =  "I"                                       
002480               add  TB-Amount-CY                                          
002490               to  WS-Unit-Income (WS-Unit-Ix).                           
002500      if       WS-Cur-Class  =  "E"                                       
002510               add  TB-Amount-CY                                          
002520               to  WS-Unit-Expense (WS-Unit-Ix).                          
002530  2300-Exit.                                                              
002540      exit.                                                               
002550 *>                                                                       
002560  2500-Calc-Ppe-Add.                                                      
002570      move     zero  to  WS-Capital-Exp.                                  
002580  2510-Read-Ppe.                                                          
002590      read     PPEFILE                                                    
002600               at end  go to  2500-Exit.                                  
002610      add      PPE-Additions  to  WS-Capital-Exp.                         
002620      go to    2510-Read-Ppe.                                             
002630  2500-Exit.                                                              
002640      exit.                                                               
002650 *>                                                                       
002660  3000-Print-Unit.                                                        
002670      move     spaces  to  NP-Print-Line.                                 
002675      move     PRM-Org-Name  to  NP-Print-Data.                           
002680      write    NP-Print-Line  after advancing  Top-Of-Form.               
002685      move     spaces  to  NP-Print-Line.                                 
002690      string   "Statement Date : "  PRM-Stmt-Date                         
002695               delimited by  size  into  WS-Hdr-Text.                     
002700      move     WS-Hdr-Text  to  NP-Print-Data.                            
002705      write    NP-Print-Line  after advancing  1.                         
002710      move     spaces  to  NP-Print-Line.                                 
002715      move     "SECTION 7 - UNIT-WISE PERFORMANCE"                        
002720               to  NP-Print-Data (47:33).                                 
002725      write    NP-Print-Line  after advancing  2.                         
002740      set      WS-Unit-Ix  to  1.                                         
002750  3010-Unit-Loop.                                                         
002760      if       WS-Unit-Ix  >  WS-Unit-Count                               
002770               go to  3020-Consol.                                        
002780      perform  3100-Print-One  thru  3100-Exit.                           
002790      set      WS-Unit-Ix  up by  1.                                      
002800      go to    3010-Unit-Loop.                                            
002810  3020-Consol.                                                            
002820      move     spaces  to  NP-Print-Line.                                 
002830      move     WS-Grand-Income  to  WS-Print-Amt.                         
002840      string   "CONSOLIDATED TOTAL INCOME  "  WS-Print-Amt                
002850               "   100.0 PCT"  delimited by  size                         
002860               into  NP-Print-Data.                                       
002870      write    NP-Print-Line  after advancing  1.                         
002880  3000-Exit.                                                              
002890      exit.                                                               
002900 *>                                                                       
002910  3100-Print-One.                                                         
002920      compute  WS-Unit-Surplus  =                                         
002930               WS-Unit-Income (WS-Unit-Ix)                                
002940             - WS-Unit-Expense (WS-Unit-Ix).                              
002950      if       WS-Grand-Income  >  zero                                   
002960               compute  WS-Pct  rounded  =                                
002970               (WS-Unit-Income (WS-Unit-Ix) /                             
002980                WS-Grand-Income) * 100                                    
002990      else                                                                
003000               move  zero  to  WS-Pct.                                    
003010      move     WS-Pct  to  WS-Print-Pct.                                  
003020      move     spaces  to  NP-Print-Line.                                 
003030      move     WS-Unit-Income (WS-Unit-Ix)  to  WS-Print-Amt.             
003040      string   "  "  WS-Unit-Name (WS-Unit-Ix)                            
003050               " Inc "  WS-Print-Amt  delimited by  size                  
003060               into  NP-Print-Data.                                       
003070      write    NP-Print-Line  after advancing  1.                         
003080      move     WS-Unit-Expense (WS-Unit-Ix)  to  WS-Print-Amt.            
003090      move     spaces  to  NP-Print-Line.                                 
003100      string   "      Exp "  WS-Print-Amt  delimited by  size             
003110               into  NP-Print-Data.                                       
003120      write    NP-Print-Line  after advancing  1.                         
003130      move     WS-Unit-Surplus  to  WS-Print-Amt.                         
003140      move     spaces  to  NP-Print-Line.                                 
003150      string   "      Surplus "  WS-Print-Amt                             
003160               "   "  WS-Print-Pct  " PCT"                                
003170               delimited by  size  into  NP-Print-Data.                   
003180      write    NP-Print-Line  after advancing  1.                         
003190  3100-Exit.                                                              
003200      exit.                                                               
003210 *>                                                                       
003220  4000-Print-Form10b.                                                     
003230      move     spaces  to  NP-Print-Line.                                 
003235      move     PRM-Org-Name  to  NP-Print-Data.                           
003240      write    NP-Print-Line  after advancing  Top-Of-Form.               
003245      move     spaces  to  NP-Print-Line.                                 
003250      string   "Statement Date : "  PRM-Stmt-Date                         
003255               delimited by  size  into  WS-Hdr-Text.                     
003260      move     WS-Hdr-Text  to  NP-Print-Data.                            
003265      write    NP-Print-Line  after advancing  1.                         
003270      move     spaces  to  NP-Print-Line.                                 
003275      move     "SECTION 8 - FORM 10B COMPUTATION"                         
003280               to  NP-Print-Data (48:32).                                 
003285      write    NP-Print-Line  after advancing  2.                         
003300      move     WS-Grand-Income  to  WS-F10-A.                             
003310      compute  WS-F10-B  =                                                
003320               WS-F10-A  *  WS-NP-Sec11-Accum-Pct.                        
003330      move     WS-Revenue-Exp  to  WS-F10-C.                              
003340      move     WS-Capital-Exp  to  WS-F10-D.                              
003350      compute  WS-F10-E  =  WS-F10-C  +  WS-F10-D.                        
003360      compute  WS-F10-F  =                                                
003370               WS-F10-A  -  WS-F10-B  -  WS-F10-E.                        
003380      move     "No "  to  WS-F10-G-Flag.                                  
003390      if       WS-F10-E  not  <                                           
003400               WS-F10-A  *  WS-NP-Sec11-App-Pct                           
003410               move  "Yes"  to  WS-F10-G-Flag.                            
003420      move     1  to  WS-F10-Line-Sw.                                     
003430  4010-Line-Loop.                                                         
003440      if       WS-F10-Line-Sw  >  7                                       
003450               go to  4000-Exit.                                          
003460      perform  4100-Print-F10-Line  thru  4100-Exit.                      
003470      add      1  to  WS-F10-Line-Sw.                                     
003480      go to    4010-Line-Loop.                                            
003490  4000-Exit.                                                              
003500      exit.                                                               
003510 *>                                                                       
003520  4100-Print-F10-Line.                                                    
003530      move     spaces  to  NP-Print-Line.                                 
003540      if       WS-F10-Line-Sw  =  1                                       
003550               move  WS-F10-A  to  WS-Print-Amt                           
003560               string  "A - Gross income "                                
003570                       WS-Print-Amt  delimited by  size                   
003580                       into  NP-Print-Data                                
003590               go to  4100-Write.                                         
003600      if       WS-F10-Line-Sw  =  2                                       
003610               move  WS-F10-B  to  WS-Print-Amt                           
003620               string  "B - Set apart, 15 pct "                           
003630                       WS-Print-Amt  delimited by  size                   
003640                       into  NP-Print-Data                                
003650               go to  4100-Write.                                         
003660      if       WS-F10-Line-Sw  =  3                                       
003670               move  WS-F10-C  to  WS-Print-Amt                           
003680               string  "C - Revenue application "                         
003690                       WS-Print-Amt  delimited by  size                   
003700                       into  NP-Print-Data                                
003710               go to  4100-Write.                                         
003720      if       WS-F10-Line-Sw  =  4                                       
003730               move  WS-F10-D  to  WS-Print-Amt                           
003740               string  "D - Capital application "                         
003750                       WS-Print-Amt  delimited by  size                   
003760                       into  NP-Print-Data                                
003770               go to  4100-Write.                                         
003780      if       WS-F10-Line-Sw  =  5                                       
003790               move  WS-F10-E  to  WS-Print-Amt                           
003800               string  "E - Total application "                           
003810                       WS-Print-Amt  delimited by  size                   
003820                       into  NP-Print-Data                                
003830               go to  4100-Write.                                         
003840      if       WS-F10-Line-Sw  =  6                                       
003850               move  WS-F10-F  to  WS-Print-Amt                           
003860               string  "F - Balance, income over "                        
003870                       WS-Print-Amt  delimited by  size                   
003880                       into  NP-Print-Data                                
003890               go to  4100-Write.                                         
003900      string   "G - 85 pct applied .......... "                           
003910               WS-F10-G-Flag  delimited by  size                          
003920               into  NP-Print-Data.                                       
003930  4100-Write.                                                             
003940      write    NP-Print-Line  after advancing  1.                         
003950  4100-Exit.                                                              
003960      exit.                                                               
003970 *>                                                                       
003980  5000-Print-Compl.                                                       
003990      move     spaces  to  NP-Print-Line.                                 
003995      move     PRM-Org-Name  to  NP-Print-Data.                           
004000      write    NP-Print-Line  after advancing  Top-Of-Form.               
004005      move     spaces  to  NP-Print-Line.                                 
004010      string   "Statement Date : "  PRM-Stmt-Date                         
004015               delimited by  size  into  WS-Hdr-Text.                     
004020      move     WS-Hdr-Text  to  NP-Print-Data.                            
004025      write    NP-Print-Line  after advancing  1.                         
004030      move     spaces  to  NP-Print-Line.                                 
004035      move     "SECTION 9 - COMPLIANCE STATUS REPORT"                     
004040               to  NP-Print-Data (46:36).                                 
004045      write    NP-Print-Line  after advancing  2.                         
004060      move     spaces  to  NP-Print-Line.                                 
004061      if       WS-F10-G-Flag  =  "Yes"                                    
004062               move  "Section 11 - COMPLIANT"                             
004063                     to  NP-Print-Data                                    
004064      else                                                                
004065               move  "Section 11 - NON-COMPLIANT"                         
004066                     to  NP-Print-Data.                                   
004067      write    NP-Print-Line  after advancing  1.                         
004068      compute  WS-Required-Appl  =                                        
004069               WS-F10-A  *  WS-NP-Sec11-App-Pct.                          
004070      move     WS-F10-E  to  WS-Actual-Appl.                              
004071      compute  WS-Appl-Diff  =                                            
004072               WS-Required-Appl  -  WS-Actual-Appl.                       
004073      move     spaces  to  NP-Print-Line.                                 
004074      move     WS-Actual-Appl  to  WS-Print-Amt.                          
004075      string   "  Application made "  WS-Print-Amt                        
004076               delimited by  size  into  NP-Print-Data.                   
004077      write    NP-Print-Line  after advancing  1.                         
004078      move     spaces  to  NP-Print-Line.                                 
004079      move     WS-Required-Appl  to  WS-Print-Amt.                        
004080      string   "  Required (85 PCT of income) "  WS-Print-Amt             
004081               delimited by  size  into  NP-Print-Data.                   
004082      write    NP-Print-Line  after advancing  1.                         
004083      if       WS-F10-G-Flag  not =  "Yes"                                
004084               move  spaces  to  NP-Print-Line                            
004085               move  WS-Appl-Diff  to  WS-Print-Amt                       
004086               string  "  Shortfall against requirement "                 
004087                       WS-Print-Amt  delimited by  size                   
004088                       into  NP-Print-Data                                
004089               write  NP-Print-Line  after advancing  1.                  
004140      move     zero  to  WS-Guj-Issue-Count.                              
004150      set      WS-GR-Ix  to  1.                                           
004160  5010-Count-Issue.                                                       
004170      if       WS-GR-Ix  >  3                                             
004180               go to  5020-Guj-Status.                                    
004190      if       WS-Guj-Found-Flag (WS-GR-Ix)  =  "N"                       
004200               add  1  to  WS-Guj-Issue-Count.                            
004210      set      WS-GR-Ix  up by  1.                                        
004220      go to    5010-Count-Issue.                                          
004230  5020-Guj-Status.                                                        
004240      move     spaces  to  NP-Print-Line.                                 
004250      if       WS-Guj-Issue-Count  =  zero                                
004260               move  "Gujarat Trust Act - COMPLIANT"                      
004270                     to  NP-Print-Data                                    
004280      else                                                                
004290               move  WS-Guj-Issue-Count  to  WS-Print-Pct                 
004300               string  "Gujarat Trust Act - "                             
004310                       WS-Print-Pct  " ISSUES"                            
004320                       delimited by  size                                 
004330                       into  NP-Print-Data.                               
004340      write    NP-Print-Line  after advancing  1.                         
004350      set      WS-GR-Ix  to  1.                                           
004351      move     zero  to  WS-Guj-Print-Count.                              
004352  5030-Issue-Loop.                                                        
004353      if       WS-GR-Ix  >  3                                             
004354               go to  5040-Forms.                                         
004355      if       WS-Guj-Print-Count  not <  2                               
004356               go to  5040-Forms.                                         
004357      if       WS-Guj-Found-Flag (WS-GR-Ix)  =  "N"                       
004358               move  spaces  to  NP-Print-Line                            
004359               string  "  Missing required group: "                       
004360                       WS-GR-Group-Name (WS-GR-Ix)                        
004361                       delimited by  size                                 
004362                       into  NP-Print-Data                                
004363               write  NP-Print-Line  after advancing  1                   
004364               add  1  to  WS-Guj-Print-Count.                            
004365      set      WS-GR-Ix  up by  1.                                        
004366      go to    5030-Issue-Loop.                                           
004480  5040-Forms.                                                             
004490      set      WS-GF-Ix  to  1.                                           
004500  5050-Forms-Loop.                                                        
004510      if       WS-GF-Ix  >  3                                             
004520               go to  5060-Fcra.                                          
004530      move     spaces  to  NP-Print-Line.                                 
004540      string   "  Statutory form required: "                              
004550               WS-GF-Form-Name (WS-GF-Ix)  delimited by  size             
004560               into  NP-Print-Data.                                       
004570      write    NP-Print-Line  after advancing  1.                         
004580      set      WS-GF-Ix  up by  1.                                        
004590      go to    5050-Forms-Loop.                                           
004600  5060-Fcra.                                                              
004610      move     spaces  to  NP-Print-Line.                                 
004620      if       WS-Fcra-Count  >  zero                                     
004630               move  "FCRA funds segregated - YES"                        
004640                     to  NP-Print-Data                                    
004650      else                                                                
004660               move  "FCRA funds segregated - N/A"                        
004670                     to  NP-Print-Data.                                   
004680      write    NP-Print-Line  after advancing  1.                         
004690      if       WS-Grand-Expense  =  zero                                  
004700               move  zero  to  WS-Ratio                                   
004710      else                                                                
004720               compute  WS-Ratio  rounded  =                              
004730               (WS-Prog-Expense / WS-Grand-Expense) * 100.                
004740      if       WS-Ratio  not  <  85                                       
004750               move  "GOOD"  to  WS-Ratio-Status                          
004760      else                                                                
004770               move  "NEEDS IMPROVEMENT"                                  
004780                     to  WS-Ratio-Status.                                 
004790      move     WS-Ratio  to  WS-Print-Pct.                                
004800      move     spaces  to  NP-Print-Line.                                 
004810      string   "Programme expense ratio "  WS-Print-Pct                   
004820               " PCT - "  WS-Ratio-Status  delimited by  size             
004830               into  NP-Print-Data.                                       
004840      write    NP-Print-Line  after advancing  1.                         
004850      move     spaces  to  NP-Print-Line.                                 
004860      compute  WS-F10-F  =                                                
004870               WS-Grand-Income  -  WS-Grand-Expense.                      
004880      move     WS-F10-F  to  WS-Print-Amt.                                
004890      string   "Surplus / (deficit) for the year "                        
004900               WS-Print-Amt  delimited by  size                           
004910               into  NP-Print-Data.                                       
004920      write    NP-Print-Line  after advancing  1.                         
004930      move     spaces  to  NP-Print-Line.                                 
004932      if       WS-F10-G-Flag  =  "Yes"                                    
004934           and WS-Guj-Issue-Count  =  zero                                
004936               go to  5090-No-Action.                                     
004938      if       WS-F10-G-Flag  =  "Yes"                                    
004940               go to  5060-Rec-Guj-Only.                                  
004942      move     WS-Appl-Diff  to  WS-Print-Amt.                            
004944      if       WS-Appl-Diff  <  zero                                      
004946               compute  WS-Print-Amt  =  WS-Appl-Diff  *  -1.             
004948      string   "Recommendation - increase application by "                
004950               WS-Print-Amt                                               
004952               " to meet 85 PCT requirement"                              
004954               delimited by  size  into  NP-Print-Data.                   
004956      write    NP-Print-Line  after advancing  1.                         
004958  5060-Rec-Guj-Only.                                                      
004960      if       WS-Guj-Issue-Count  not =  zero                            
004962               perform  5070-Rec-Guj-Loop  thru  5070-Exit.               
004964      go to    5000-Exit.                                                 
004966  5090-No-Action.                                                         
004968      move     "Recommendation - no corrective action required."          
004970               to  NP-Print-Data.                                         
004972      write    NP-Print-Line  after advancing  1.                         
004974      go to    5000-Exit.                                                 
004976 *>                                                                       
004978  5070-Rec-Guj-Loop.                                                      
004980      set      WS-GR-Ix  to  1.                                           
004982      move     zero  to  WS-Rec-Print-Count.                              
004984  5071-Rec-Guj-Next.                                                      
004986      if       WS-GR-Ix  >  3                                             
004988               go to  5070-Exit.                                          
004990      if       WS-Rec-Print-Count  not <  3                               
004992               go to  5070-Exit.                                          
004994      if       WS-Guj-Found-Flag (WS-GR-Ix)  =  "N"                       
004996               move  spaces  to  NP-Print-Line                            
004998               string  "Recommendation - resolve missing group: "         
005000                       WS-GR-Group-Name (WS-GR-Ix)                        
005002                       delimited by  size                                 
005004                       into  NP-Print-Data                                
005006               write   NP-Print-Line  after advancing  1                  
005008               add     1  to  WS-Rec-Print-Count.                         
005010      set      WS-GR-Ix  up by  1.                                        
005012      go to    5071-Rec-Guj-Next.                                         
005014  5070-Exit.                                                              
005016      exit.                                                               
005018 *>                                                                       
005020  5000-Exit.                                                              
005030      exit.                                                               
005040 *>                                                                       
005050  9000-Close-Files.                                                       
005060      close    TRIALBAL  PPEFILE  ORGPARM  RPTFILE.                       
005070  9000-Exit.                                                              
005080      exit.                                                               
005090 *>                                                                       
005100  0000-Main-Exit.                                                         
005110      stop     run.                                                       
005120 *>                                                                       
