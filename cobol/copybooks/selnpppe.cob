000100**> Select For Fixed Asset (PPE) Schedule Input - PPEFILE                 
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    PPEFILE                                                       
000140            assign to  "PPEFILE"                                          
000150            organization is line sequential.                              
000160            file status is PPEFILE-Status.                                
000170 *>                                                                       
