000100**>***************************************************************        
000110**                                                                        
000120**     Statement Run Driver - Load, Validate, Data Quality,               
000130**     Data Quality report section (RPTFILE Section 1).                   
000140**     Chain-run job: npo900 - npo910 - npo930 - npo950 - npo970.         
000150**                                                                        
000160**>***************************************************************        
000170 *>                                                                       
000180  identification          division.                                       
000190 *>===============================                                        
000200 *>                                                                       
000210  program-id.             npo900.                                         
000220  author.                 V B Desai.                                      
000230  installation.           Head Office Systems Group.                      
000240  date-written.           14/06/91.                                       
000250  date-compiled.                                                          
000260  security.               Confidential - internal use only.               
000270 *>                                                                       
000280 *> Called modules.       None.                                           
000290 *> Files used.           TRIALBAL, ORGPARM  (input)                      
000300 *>                       RPTFILE, ERRFILE   (output, opened new)         
000310 *> Error messages used.  NP002, NP003, NP004, NP008.                     
000320 *>                                                                       
000330 *> Changes:                                                              
000340 *> 14/06/91 vbc  - First cut, trust ledger extract print for             
000350 *>                 the Head Office reconciliation clerks.                
000360 *> 09/03/95 vbc  - Added accounting-equation cross-check before          
000370 *>                 the print step (Ticket AC-95-041).                    
000380 *> 21/11/98 vbc  - Y2K review: Stmt-Date held as dd-mm-yyyy              
000390 *>                 text throughout, no 2-digit year in use.              
000400 *>                 Logged per audit memo AC-98-114.                      
000410 *> 11/07/02 vbc  - Data-quality scoring added per Trustees'              
000420 *>                 request for an at-a-glance upload check.              
000430 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000440 *> 02/05/24 vbc  - Trailing-blank ledger names now rejected up           
000450 *>                 front instead of failing the equation check.          
000460 *> 04/01/26 vbd  - Ticket NP-100: rebuilt as step 1 of the               
000470 *>                 year-end NPO financial-statements suite;              
000480 *>                 record layout, edits and Section 1 (Data              
000490 *>                 Quality) report recast to the new spec.               
000500 *> 22/01/26 vbd  - Ticket NP-129: negative-amount edit added             
000510 *>                 alongside the blank Ledger-Name/Group-Head            
000520 *>                 checks; all three now gate the run.                   
000530 *> 05/02/26 vbd  - Ticket NP-134: accounting-equation check              
000540 *>                 rewritten against the pinned Group-Head               
000550 *>                 taxonomy table (was a hard-coded list).               
000560 *> 11/07/25 vbd  - NP-124: DQ threshold reviewed, no change.             
000561 *> 26/01/26 vbd  - Ticket NP-137: Stmt-Date now edited for valid         
000562 *>                 DD-MM-YYYY format before TB-LOAD; invalid             
000563 *>                 dates abort the run (NP008).                          
000564 *>                                                                       
000565 *> 09/08/26 vbd  - Ticket NP-143: Print-Amt picture widened              
000566 *>                 to 11 integer digits (was 10) to match                
000567 *>                 the S9(11)V99 amount fields exactly.                  
000580  environment             division.                                       
000590 *>===============================                                        
000600 *>                                                                       
000610  configuration           section.                                        
000620  special-names.                                                          
000630      C01                 is  Top-Of-Form                                 
000640      class ALPHA-CLASS   is  "A" thru "Z", "a" thru "z"                  
000650      upsi-0 on status is WS-Debug-Sw.                                    
000660  input-output            section.                                        
000670  file-control.                                                           
000680  copy  "selnptb.cob".                                                    
000690  copy  "selnpprm.cob".                                                   
000700  copy  "selnprpt.cob".                                                   
000710  copy  "selnperr.cob".                                                   
000720 *>                                                                       
000730  data                    division.                                       
000740 *>===============================                                        
000750  file                    section.                                        
000760 *>----------------------                                                 
000770  copy  "fdnptb.cob".                                                     
000780  copy  "fdnpprm.cob".                                                    
000790  copy  "fdnprpt.cob".                                                    
000800  copy  "fdnperr.cob".                                                    
000810 *>                                                                       
000820  working-storage section.                                                
000830 *>----------------------                                                 
000840  77  Prog-Name           pic x(17) value "NPO900 (1.06.00)".             
000850 *>                                                                       
000860  copy  "wsnptb.cob".                                                     
000870  copy  "wsnpcfg.cob".                                                    
000880  copy  "wsnpmsg.cob".                                                    
000890 *>                                                                       
000900  01  WS-Status-Codes.                                                    
000910      03  TRIALBAL-Status     pic xx.                                     
000920      03  ORGPARM-Status      pic xx.                                     
000930      03  RPTFILE-Status      pic xx.                                     
000940      03  ERRFILE-Status      pic xx.                                     
000950      03  filler              pic x(05).                                  
000960 *>                                                                       
000970  01  WS-Switches.                                                        
000980      03  WS-TB-Eof-Sw        pic x(01).                                  
000990          88  WS-TB-Eof            value "Y".                             
001000      03  WS-Reject-Sw        pic x(01).                                  
001010          88  WS-Batch-Rejected    value "Y".                             
001020      03  WS-Debug-Sw         pic x(01).                                  
001030      03  filler              pic x(05).                                  
001040 *>                                                                       
001050  01  WS-Counters.                                                        
001051      03  WS-Row-No           pic 9(04)  comp.                            
001052      03  WS-Nz-Cy-Cnt        pic 9(04)  comp.                            
001053      03  WS-Nz-Py-Cnt        pic 9(04)  comp.                            
001054      03  WS-Gh-Cnt           pic 9(04)  comp.                            
001055      03  WS-Bad-Char-Cnt     pic 9(02)  comp.                            
001056      03  filler              pic x(05).                                  
001057 *>                                                                       
001110 *>                                                                       
001120  01  WS-Accum-Values.                                                    
001130      03  WS-Sum-Assets       pic s9(11)v99.                              
001140      03  WS-Sum-Liab         pic s9(11)v99.                              
001150      03  WS-Sum-Income       pic s9(11)v99.                              
001160      03  WS-Sum-Expense      pic s9(11)v99.                              
001170      03  WS-Diff             pic s9(11)v99.                              
001180      03  WS-Tot-Cy           pic s9(11)v99.                              
001190      03  WS-Tot-Py           pic s9(11)v99.                              
001200      03  WS-Quality-Score    pic 999v9.                                  
001210      03  WS-Quality-Status   pic x(20).                                  
001220      03  filler              pic x(05).                                  
001230 *>                                                                       
001240  01  WS-Edit-Work.                                                       
001250      03  WS-Edit-Field       pic x(15).                                  
001260      03  WS-Reject-Text      pic x(70).                                  
001270      03  WS-Row-Edit         pic zzz9.                                   
001280      03  WS-Cnt-Edit         pic zzz9.                                   
001290      03  filler              pic x(05).                                  
001300 *>                                                                       
001310  77  WS-Print-Amt          pic zz,zzz,zzz,zz9.99-.                       
001320  77  WS-Print-Pct          pic zz9.9.                                    
001330 *>                                                                       
001340  linkage                 section.                                        
001350 *>--------------                                                         
001360 *>                                                                       
001370  procedure division.                                                     
001380 *>==================                                                     
001390 *>                                                                       
001400  0000-Main.                                                              
001410      perform  1000-Open-Files   thru  1000-Exit.                         
001420      perform  2000-Tb-Load      thru  2000-Exit.                         
001430      if       WS-Batch-Rejected                                          
001440               perform  8100-Print-Rejected thru 8100-Exit                
001450               go to    8000-Close-Files.                                 
001460      perform  3000-Tb-Validate  thru  3000-Exit.                         
001470      if       WS-Batch-Rejected                                          
001480               perform  8200-Print-Diff-Fail thru 8200-Exit               
001490               go to    8000-Close-Files.                                 
001500      perform  4000-Dq-Metrics   thru  4000-Exit.                         
001510      perform  5000-Print-Sect1  thru  5000-Exit.                         
001520  8000-Close-Files.                                                       
001530      perform  9000-Close-Files  thru  9000-Exit.                         
001540      go to    0000-Main-Exit.                                            
001550 *>                                                                       
001560  1000-Open-Files.                                                        
001570      open     input   TRIALBAL  ORGPARM.                                 
001580      open     output  RPTFILE   ERRFILE.                                 
001590      if       TRIALBAL-Status  not =  "00"                               
001600               display  NP-Msg-02                                         
001610               move     16  to  return-code                               
001620               stop     run.                                              
001630      read     ORGPARM.                                                   
001631      perform  1100-Edit-Stmt-Date  thru  1100-Exit.                      
001632  1000-Exit.                                                              
001633      exit.                                                               
001634 *>                                                                       
001635  1100-Edit-Stmt-Date.                                                    
001636      if       PRM-R-Days    not numeric                                  
001637           or  PRM-R-Days    <  01                                        
001638           or  PRM-R-Days    >  31                                        
001639           or  PRM-R-Month   not numeric                                  
001640           or  PRM-R-Month   <  01                                        
001641           or  PRM-R-Month   >  12                                        
001642           or  PRM-R-Year    not numeric                                  
001643               display  NP-Msg-08                                         
001644               move     16  to  return-code                               
001645               stop     run.                                              
001646  1100-Exit.                                                              
001647      exit.                                                               
001648 *>                                                                       
001670  2000-Tb-Load.                                                           
001680      move     zero  to  WS-TB-Count  WS-Row-No.                          
001690      move     "N"   to  WS-Reject-Sw.                                    
001700  2010-Read-Tb.                                                           
001710      read     TRIALBAL                                                   
001720               at end  set  WS-TB-Eof  to  true                           
001730               go to  2000-Exit.                                          
001740      add      1  to  WS-Row-No.                                          
001750      add      1  to  WS-TB-Count.                                        
001760      set      WS-TB-Ndx  to  WS-TB-Count.                                
001770      perform  2100-Move-Defaults  thru  2100-Exit.                       
001780      perform  2200-Edit-Record    thru  2200-Exit.                       
001790      go to    2010-Read-Tb.                                              
001800  2000-Exit.                                                              
001810      exit.                                                               
001820 *>                                                                       
001830  2100-Move-Defaults.                                                     
001840      move     TB-Unit           to  WS-TB-Unit       (WS-TB-Ndx).        
001850      move     TB-Ledger-Name    to  WS-TB-Ledger-Name(WS-TB-Ndx).        
001860      move     TB-Amount-CY      to  WS-TB-Amount-CY  (WS-TB-Ndx).        
001870      move     TB-Amount-PY      to  WS-TB-Amount-PY  (WS-TB-Ndx).        
001880      move     TB-Group-Head     to  WS-TB-Group-Head (WS-TB-Ndx).        
001890      move     TB-Sub-Group      to  WS-TB-Sub-Group  (WS-TB-Ndx).        
001900      move     TB-Fund-Type      to  WS-TB-Fund-Type  (WS-TB-Ndx).        
001910      move     TB-Source         to  WS-TB-Source     (WS-TB-Ndx).        
001920      move     spaces            to  WS-TB-Class      (WS-TB-Ndx).        
001930      if       WS-TB-Unit (WS-TB-Ndx)  =  spaces                          
001940               move  "Main Unit"  to  WS-TB-Unit (WS-TB-Ndx).             
001950      if       WS-TB-Fund-Type (WS-TB-Ndx)  =  spaces                     
001960               move  "General"  to  WS-TB-Fund-Type (WS-TB-Ndx).          
001970      if       WS-TB-Source (WS-TB-Ndx)  =  spaces                        
001980               move  "Local"       to  WS-TB-Source (WS-TB-Ndx).          
001990      if       WS-TB-Amount-CY (WS-TB-Ndx)  not numeric                   
002000               move  zero  to  WS-TB-Amount-CY (WS-TB-Ndx).               
002010      if       WS-TB-Amount-PY (WS-TB-Ndx)  not numeric                   
002020               move  zero  to  WS-TB-Amount-PY (WS-TB-Ndx).               
002030  2100-Exit.                                                              
002040      exit.                                                               
002050 *>                                                                       
002060  2200-Edit-Record.                                                       
002070      if       WS-TB-Ledger-Name (WS-TB-Ndx)  =  spaces                   
002080               move  "Ledger-Name"  to  WS-Edit-Field                     
002090               perform  2210-Build-Missing thru 2210-Exit.                
002100      if       WS-TB-Group-Head (WS-TB-Ndx)  =  spaces                    
002110               move  "Group-Head"   to  WS-Edit-Field                     
002120               perform  2210-Build-Missing thru 2210-Exit.                
002130      if       WS-TB-Amount-CY (WS-TB-Ndx)  <  zero                       
002135               perform  2220-Build-Negative thru 2220-Exit.               
002140      move     zero  to  WS-Bad-Char-Cnt.                                 
002145      inspect  WS-TB-Ledger-Name (WS-TB-Ndx)  tallying                    
002150               WS-Bad-Char-Cnt  for  all "<"  all ">"  all ";"            
002155               all "|"  all "&"  all "$"  all ".".                        
002160      if       WS-Bad-Char-Cnt  >  zero                                   
002165               perform  2225-Build-Bad-Char thru 2225-Exit.               
002170  2200-Exit.                                                              
002175      exit.                                                               
002180 *>                                                                       
002185  2210-Build-Missing.                                                     
002190      move     WS-Row-No  to  WS-Row-Edit.                                
002195      string   "Row "  WS-Row-Edit  ": Missing '"                         
002200               WS-Edit-Field  delimited by  size                          
002205               "'"     delimited by  size                                 
002210               into   WS-Reject-Text.                                     
002215      perform  2230-Write-Reject  thru  2230-Exit.                        
002220  2210-Exit.                                                              
002225      exit.                                                               
002230 *>                                                                       
002235  2220-Build-Negative.                                                    
002240      move     WS-Row-No  to  WS-Row-Edit.                                
002245      string   "Row "  WS-Row-Edit                                        
002250               ": Amount cannot be negative"                              
002255                      delimited by  size                                  
002260               into   WS-Reject-Text.                                     
002265      perform  2230-Write-Reject  thru  2230-Exit.                        
002270  2220-Exit.                                                              
002275      exit.                                                               
002280 *>                                                                       
002285  2225-Build-Bad-Char.                                                    
002290      move     WS-Row-No  to  WS-Row-Edit.                                
002295      string   "Row "  WS-Row-Edit                                        
002300               ": Ledger-Name has a forbidden character"                  
002305                      delimited by  size                                  
002310               into   WS-Reject-Text.                                     
002315      perform  2230-Write-Reject  thru  2230-Exit.                        
002320  2225-Exit.                                                              
002325      exit.                                                               
002330 *>                                                                       
002380  2230-Write-Reject.                                                      
002390      move     spaces          to  NP-Err-Line.                           
002400      move     WS-Reject-Text  to  NP-Err-Data.                           
002410      write    NP-Err-Line.                                               
002420      set      WS-Batch-Rejected  to  true.                               
002430  2230-Exit.                                                              
002440      exit.                                                               
002450 *>                                                                       
002460  3000-Tb-Validate.                                                       
002470      move     zero  to  WS-Sum-Assets  WS-Sum-Liab                       
002480                         WS-Sum-Income  WS-Sum-Expense.                   
002490      set      WS-TB-Ndx  to  1.                                          
002500  3010-Classify-Loop.                                                     
002510      if       WS-TB-Ndx  >  WS-TB-Count                                  
002520               go to  3020-Check-Equation.                                
002530      perform  3030-Classify-One  thru  3030-Exit.                        
002540      set      WS-TB-Ndx  up by  1.                                       
002550      go to    3010-Classify-Loop.                                        
002560  3020-Check-Equation.                                                    
002570      compute  WS-Diff  =  WS-Sum-Assets  -                               
002580               (WS-Sum-Liab + (WS-Sum-Income - WS-Sum-Expense)).          
002590      if       WS-Diff  <  zero                                           
002600               compute  WS-Diff  =  zero - WS-Diff.                       
002610      if       WS-Diff  >=  1.00                                          
002620               perform  3040-Build-Fail thru 3040-Exit                    
002630      else                                                                
002640               move  "N"  to  WS-Reject-Sw.                               
002650  3000-Exit.                                                              
002660      exit.                                                               
002670 *>                                                                       
002680  3030-Classify-One.                                                      
002690      set      WS-GC-Ix  to  1.                                           
002700      move     spaces  to  WS-TB-Class (WS-TB-Ndx).                       
002710      search   WS-GC-Entry                                                
002720               at end   move  spaces  to  WS-TB-Class (WS-TB-Ndx)         
002730               when  WS-GC-Group-Name (WS-GC-Ix)                          
002740                  =  WS-TB-Group-Head (WS-TB-Ndx)                         
002750                     move  WS-GC-Class (WS-GC-Ix)                         
002760                        to  WS-TB-Class (WS-TB-Ndx).                      
002770      if       WS-TB-Class (WS-TB-Ndx)  =  "A"                            
002780               add  WS-TB-Amount-CY(WS-TB-Ndx) to WS-Sum-Assets.          
002790      if       WS-TB-Class (WS-TB-Ndx)  =  "L"                            
002800               add  WS-TB-Amount-CY (WS-TB-Ndx)  to  WS-Sum-Liab.         
002810      if       WS-TB-Class (WS-TB-Ndx)  =  "I"                            
002820               add  WS-TB-Amount-CY(WS-TB-Ndx) to WS-Sum-Income.          
002830      if       WS-TB-Class (WS-TB-Ndx)  =  "E"                            
002840               add  WS-TB-Amount-CY(WS-TB-Ndx) to WS-Sum-Expense.         
002850  3030-Exit.                                                              
002860      exit.                                                               
002870 *>                                                                       
002880  3040-Build-Fail.                                                        
002890      move     WS-Diff  to  WS-Print-Amt.                                 
002900      string   "Batch rejected - equation out of balance by "             
002910                      delimited by  size                                  
002920               WS-Print-Amt  delimited by  size                           
002930               into   WS-Reject-Text.                                     
002940      move     spaces          to  NP-Err-Line.                           
002950      move     WS-Reject-Text  to  NP-Err-Data.                           
002960      write    NP-Err-Line.                                               
002970      set      WS-Batch-Rejected  to  true.                               
002980  3040-Exit.                                                              
002990      exit.                                                               
003000 *>                                                                       
003010  4000-Dq-Metrics.                                                        
003020      move     zero  to  WS-Nz-Cy-Cnt  WS-Nz-Py-Cnt                       
003030                         WS-Gh-Cnt     WS-Tot-Cy      WS-Tot-Py.          
003040      set      WS-TB-Ndx  to  1.                                          
003050  4010-Metric-Loop.                                                       
003060      if       WS-TB-Ndx  >  WS-TB-Count                                  
003070               go to  4020-Score.                                         
003080      if       WS-TB-Amount-CY (WS-TB-Ndx)  not =  zero                   
003090               add  1  to  WS-Nz-Cy-Cnt.                                  
003100      if       WS-TB-Amount-PY (WS-TB-Ndx)  not =  zero                   
003110               add  1  to  WS-Nz-Py-Cnt.                                  
003120      if       WS-TB-Group-Head (WS-TB-Ndx)  not =  spaces                
003130               add  1  to  WS-Gh-Cnt.                                     
003140      add      WS-TB-Amount-CY (WS-TB-Ndx)  to  WS-Tot-Cy.                
003150      add      WS-TB-Amount-PY (WS-TB-Ndx)  to  WS-Tot-Py.                
003160      set      WS-TB-Ndx  up by  1.                                       
003170      go to    4010-Metric-Loop.                                          
003180  4020-Score.                                                             
003190      compute  WS-Quality-Score rounded  =                                
003200               WS-Gh-Cnt  /  WS-TB-Count  *  100.                         
003210      if       WS-Quality-Score  >  80.0                                  
003220               move  "GOOD"                to  WS-Quality-Status          
003230      else                                                                
003240               move  "NEEDS IMPROVEMENT"    to  WS-Quality-Status.        
003250  4000-Exit.                                                              
003260      exit.                                                               
003270 *>                                                                       
003280  5000-Print-Sect1.                                                       
003290      move     spaces  to  NP-Print-Line.                                 
003300      move     PRM-Org-Name  to  NP-Print-Data.                           
003310      write    NP-Print-Line  after advancing  Top-Of-Form.               
003320      move     spaces  to  NP-Print-Line.                                 
003330      string   "Statement Date : "  PRM-Stmt-Date                         
003340               delimited by  size  into  WS-Reject-Text.                  
003350      move     WS-Reject-Text  to  NP-Print-Data.                         
003360      write    NP-Print-Line  after advancing  1.                         
003370      move     spaces  to  NP-Print-Line.                                 
003380      move     "SECTION 1 - DATA QUALITY REPORT"                          
003390               to  NP-Print-Data (48:31).                                 
003400      write    NP-Print-Line  after advancing  2.                         
003410      move     WS-TB-Count  to  WS-Cnt-Edit.                              
003420      move     spaces  to  NP-Print-Line.                                 
003430      string   "Total ledger rows read .......... "  WS-Cnt-Edit          
003440               delimited by  size  into  WS-Reject-Text.                  
003450      move     WS-Reject-Text  to  NP-Print-Data.                         
003460      write    NP-Print-Line  after advancing  2.                         
003470      move     WS-Nz-Cy-Cnt  to  WS-Cnt-Edit.                             
003480      move     spaces  to  NP-Print-Line.                                 
003490      string   "Rows with non-zero current year . "  WS-Cnt-Edit          
003500               delimited by  size  into  WS-Reject-Text.                  
003510      move     WS-Reject-Text  to  NP-Print-Data.                         
003520      write    NP-Print-Line  after advancing  1.                         
003530      move     WS-Nz-Py-Cnt  to  WS-Cnt-Edit.                             
003540      move     spaces  to  NP-Print-Line.                                 
003550      string   "Rows with non-zero prior year ... "  WS-Cnt-Edit          
003560               delimited by  size  into  WS-Reject-Text.                  
003570      move     WS-Reject-Text  to  NP-Print-Data.                         
003580      write    NP-Print-Line  after advancing  1.                         
003590      move     WS-Gh-Cnt  to  WS-Cnt-Edit.                                
003600      move     spaces  to  NP-Print-Line.                                 
003610      string   "Rows with a Group-Head posted ... "  WS-Cnt-Edit          
003620               delimited by  size  into  WS-Reject-Text.                  
003630      move     WS-Reject-Text  to  NP-Print-Data.                         
003640      write    NP-Print-Line  after advancing  1.                         
003650      move     WS-Tot-Cy  to  WS-Print-Amt.                               
003660      move     spaces  to  NP-Print-Line.                                 
003670      string   "Total current-year amount ....... "  WS-Print-Amt         
003680               delimited by  size  into  WS-Reject-Text.                  
003690      move     WS-Reject-Text  to  NP-Print-Data.                         
003700      write    NP-Print-Line  after advancing  2.                         
003710      move     WS-Tot-Py  to  WS-Print-Amt.                               
003720      move     spaces  to  NP-Print-Line.                                 
003730      string   "Total prior-year amount ......... "  WS-Print-Amt         
003740               delimited by  size  into  WS-Reject-Text.                  
003750      move     WS-Reject-Text  to  NP-Print-Data.                         
003760      write    NP-Print-Line  after advancing  1.                         
003770      move     WS-Quality-Score  to  WS-Print-Pct.                        
003780      move     spaces  to  NP-Print-Line.                                 
003790      string   "Data quality score .............. "  WS-Print-Pct         
003800               " pct"  delimited by  size  into  WS-Reject-Text.          
003810      move     WS-Reject-Text  to  NP-Print-Data.                         
003820      write    NP-Print-Line  after advancing  2.                         
003830      move     spaces  to  NP-Print-Line.                                 
003840      string   "Data quality status ............."                        
003850               WS-Quality-Status  delimited by  size                      
003860               into   WS-Reject-Text.                                     
003870      move     WS-Reject-Text  to  NP-Print-Data.                         
003880      write    NP-Print-Line  after advancing  1.                         
003890  5000-Exit.                                                              
003900      exit.                                                               
003910 *>                                                                       
003920  8100-Print-Rejected.                                                    
003930      move     spaces  to  NP-Print-Line.                                 
003940      move     NP-Msg-04  to  NP-Print-Data.                              
003950      write    NP-Print-Line  after advancing  Top-Of-Form.               
003960      display  NP-Msg-04.                                                 
003970      move     16  to  return-code.                                       
003980  8100-Exit.                                                              
003990      exit.                                                               
004000 *>                                                                       
004010  8200-Print-Diff-Fail.                                                   
004020      move     spaces  to  NP-Print-Line.                                 
004030      move     NP-Msg-03  to  NP-Print-Data.                              
004040      write    NP-Print-Line  after advancing  Top-Of-Form.               
004050      display  NP-Msg-03.                                                 
004060      move     16  to  return-code.                                       
004070  8200-Exit.                                                              
004080      exit.                                                               
004090 *>                                                                       
004100  9000-Close-Files.                                                       
004110      close    TRIALBAL  ORGPARM  RPTFILE  ERRFILE.                       
004120  9000-Exit.                                                              
004130      exit.                                                               
004140 *>                                                                       
004150  0000-Main-Exit.                                                         
004160      stop     run.                                                       
004170 *>                                                                       
