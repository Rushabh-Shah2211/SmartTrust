000100**>***************************************************                    
000110**   In-Memory Asset (PPE) Table - Built At Open Time *                   
000120**   Feeds DEP-ENGINE, IAR-SCHEDULE and the fixed-     *                  
000130**   assets caption of Gujarat Schedule VIII.          *                  
000140**>***************************************************                    
000150 *> 04/01/26 vbd - Created for year-end statement run.                    
000160 *>                                                                       
000170  01  WS-PPE-Table.                                                       
000180      03  WS-PPE-Count        pic 9(04)  comp.                            
000190      03  WS-PPE-Entry        occurs 300 times                            
000200                              indexed by WS-PPE-Ndx.                      
000210          05  WS-PPE-Asset-Name   pic x(40).                              
000220          05  WS-PPE-Gross-Op     pic s9(11)v99.                          
000230          05  WS-PPE-Additions    pic s9(11)v99.                          
000240          05  WS-PPE-Deletions    pic s9(11)v99.                          
000250          05  WS-PPE-Dep-Op       pic s9(11)v99.                          
000260          05  WS-PPE-Dep-Year     pic s9(11)v99.                          
000270          05  WS-PPE-Dep-Del      pic s9(11)v99.                          
000280          05  WS-PPE-Total-Cost   pic s9(11)v99.                          
000290 *>                          set by IAR-SCHEDULE                          
000300          05  WS-PPE-Net-Block    pic s9(11)v99.                          
000310 *>                          set by IAR-SCHEDULE                          
000320          05  filler              pic x(05).                              
000330 *>                                                                       
