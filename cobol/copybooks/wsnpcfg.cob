000100**>*******************************************************                
000110**                                                        *               
000120**  NPO Group-Head Taxonomy And Statutory Tables          *               
000130**  Pinned per Head Office chart of accounts memo -       *               
000140**  NOT operator maintainable, source chg only.           *               
000150**                                                        *               
000160**>*******************************************************                
000170 *>                                                                       
000180 *> 04/01/26 vbd - Created for year-end statement run.                    
000190 *> 19/01/26 vbd - Added Gujarat Sch VIII/IX caption maps.                
000200 *> 02/02/26 vbd - Added WDV depreciation keyword table.                  
000210 *> 17/02/26 vbd - Added Section 11 / Form 10B accum. rate.               
000220 *>                                                                       
000230 *> Table 1 -- Group-Head classification for the trial                    
000240 *>            balance accounting-equation check.                         
000250 *>            Class:  A = Asset, L = Liability,                          
000260 *>                    I = Income, E = Expense.                           
000270 *>                                                                       
000280  01  WS-NP-Group-Class-Values.                                           
000290  03  FILLER         pic x(36)  value "Corpus Fund                        
000300-    "        L".                                                         
000310  03  FILLER         pic x(36)  value "Restricted Funds                   
000320-    "        L".                                                         
000330  03  FILLER         pic x(36)  value "General Fund                       
000340-    "        L".                                                         
000350  03  FILLER         pic x(36)  value "Loans (Liability)                  
000360-    "        L".                                                         
000370  03  FILLER         pic x(36)  value "Current Liabilities                
000380-    "        L".                                                         
000390  03  FILLER         pic x(36)  value "Property, Plant & Equipment        
000400-    "        A".                                                         
000410  03  FILLER         pic x(36)  value "Investments - Long Term            
000420-    "        A".                                                         
000430  03  FILLER         pic x(36)  value "Investments - Current              
000440-    "        A".                                                         
000450  03  FILLER         pic x(36)  value "Current Assets                     
000460-    "        A".                                                         
000470  03  FILLER         pic x(36)  value "Cash and Bank                      
000480-    "        A".                                                         
000490  03  FILLER         pic x(36)  value "Loans & Advances (Asset)           
000500-    "        A".                                                         
000510  03  FILLER         pic x(36)  value "Donations and Grants               
000520-    "        I".                                                         
000530  03  FILLER         pic x(36)  value "Income from Investments            
000540-    "        I".                                                         
000550  03  FILLER         pic x(36)  value "Fees and Subscriptions             
000560-    "        I".                                                         
000570  03  FILLER         pic x(36)  value "Other Income                       
000580-    "        I".                                                         
000590  03  FILLER         pic x(36)  value "Programme Expenses                 
000600-    "        E".                                                         
000610  03  FILLER         pic x(36)  value "Establishment Expenses             
000620-    "        E".                                                         
000630  03  FILLER         pic x(36)  value "Administrative Expenses            
000640-    "        E".                                                         
000650  03  FILLER         pic x(36)  value "Depreciation                       
000660-    "        E".                                                         
000670  01  WS-NP-Group-Class-Table redefines                                   
000680                        WS-NP-Group-Class-Values.                         
000690      03  WS-GC-Entry    occurs 19 times                                  
000700                        indexed by WS-GC-Ix.                              
000710          05  WS-GC-Group-Name   pic x(35).                               
000720          05  WS-GC-Class        pic x(01).                               
000730 *>                                                                       
000740 *> Table 2 -- WDV depreciation rate lookup.  Keyword is                  
000750 *>            matched as a substring of the asset name,                  
000760 *>            case insensitive, first hit in table order                 
000770 *>            wins.  WS-NP-Dep-Default used when none hit.               
000780 *>                                                                       
000790  01  WS-NP-Dep-Rate-Values.                                              
000800  03  FILLER         pic x(18)  value "BUILDING    080100".               
000810  03  FILLER         pic x(18)  value "FURNITURE   090100".               
000820  03  FILLER         pic x(18)  value "COMPUTER    080400".               
000830  03  FILLER         pic x(18)  value "VEHICLE     070150".               
000840  03  FILLER         pic x(18)  value "PLANT       050150".               
000850  03  FILLER         pic x(18)  value "MACHINERY   090150".               
000860  01  WS-NP-Dep-Rate-Table redefines                                      
000870                        WS-NP-Dep-Rate-Values.                            
000880      03  WS-DR-Entry    occurs 6 times                                   
000890                        indexed by WS-DR-Ix.                              
000900          05  WS-DR-Keyword      pic x(12).                               
000910          05  WS-DR-Klen         pic 9(02).                               
000920          05  WS-DR-Rate         pic 9v999.                               
000930  77  WS-NP-Dep-Default   pic 9v999 value 0.150.                          
000940 *>                                                                       
000950 *> Table 3 -- Fund types, in Schedule I processing order.                
000960 *>                                                                       
000970  01  WS-NP-Fund-Type-Values.                                             
000980  03  FILLER         pic x(12)  value "General     ".                     
000990  03  FILLER         pic x(12)  value "Corpus      ".                     
001000  03  FILLER         pic x(12)  value "Restricted  ".                     
001010  03  FILLER         pic x(12)  value "Designated  ".                     
001020  01  WS-NP-Fund-Type-Table redefines                                     
001030                        WS-NP-Fund-Type-Values.                           
001040      03  WS-FT-Entry    occurs 4 times                                   
001050                        indexed by WS-FT-Ix.                              
001060          05  WS-FT-Name         pic x(12).                               
001070 *>                                                                       
001080 *> Table 4 -- Gujarat Schedule VIII, Funds & Liabilities                 
001090 *>            side.  Caption totals the listed Group-                    
001100 *>            Head(s); 2nd group spaces when only one.                   
001110 *>                                                                       
001120  01  WS-NP-Guj-Liab-Values.                                              
001130  03  FILLER         pic x(50)  value "Trust Funds or Corpus              
001140-    "                       ".                                           
001150  03  FILLER         pic x(35)  value "Corpus Fund                        
001160-    "        ".                                                          
001170  03  FILLER         pic x(35)  value "                                   
001180-    "        ".                                                          
001190  03  FILLER         pic x(50)  value "Other Earmarked Funds              
001200-    "                       ".                                           
001210  03  FILLER         pic x(35)  value "Restricted Funds                   
001220-    "        ".                                                          
001230  03  FILLER         pic x(35)  value "General Fund                       
001240-    "        ".                                                          
001250  03  FILLER         pic x(50)  value "Loans (Secured/Unsecured)          
001260-    "                       ".                                           
001270  03  FILLER         pic x(35)  value "Loans (Liability)                  
001280-    "        ".                                                          
001290  03  FILLER         pic x(35)  value "                                   
001300-    "        ".                                                          
001310  03  FILLER         pic x(50)  value "Liabilities                        
001320-    "                       ".                                           
001330  03  FILLER         pic x(35)  value "Current Liabilities                
001340-    "        ".                                                          
001350  03  FILLER         pic x(35)  value "                                   
001360-    "        ".                                                          
001370  01  WS-NP-Guj-Liab-Table redefines                                      
001380                        WS-NP-Guj-Liab-Values.                            
001390      03  WS-Guj-Liab-Entry occurs 4 times                                
001400                        indexed by WS-Guj-Liab-Ix.                        
001410          05  WS-Guj-Liab-Caption      pic x(50).                         
001420          05  WS-Guj-Liab-Group-1      pic x(35).                         
001430          05  WS-Guj-Liab-Group-2      pic x(35).                         
001440 *>                                                                       
001450 *> Table 5 -- Gujarat Schedule VIII, Property & Assets                   
001460 *>            side.  Ppe-Flag = Y means also add PPE                     
001470 *>            schedule net block into this caption.                      
001480 *>                                                                       
001490  01  WS-NP-Guj-Asst-Values.                                              
001500  03  FILLER         pic x(50)  value "Immovable Properties / Fixe        
001510-    "d Assets               ".                                           
001520  03  FILLER         pic x(35)  value "Property, Plant & Equipment        
001530-    "        ".                                                          
001540  03  FILLER         pic x(35)  value "                                   
001550-    "        ".                                                          
001560  03  FILLER         pic x(01)  value "Y".                                
001570  03  FILLER         pic x(50)  value "Investments                        
001580-    "                       ".                                           
001590  03  FILLER         pic x(35)  value "Investments - Long Term            
001600-    "        ".                                                          
001610  03  FILLER         pic x(35)  value "Investments - Current              
001620-    "        ".                                                          
001630  03  FILLER         pic x(01)  value "N".                                
001640  03  FILLER         pic x(50)  value "Cash and Bank Balances             
001650-    "                       ".                                           
001660  03  FILLER         pic x(35)  value "Cash and Bank                      
001670-    "        ".                                                          
001680  03  FILLER         pic x(35)  value "                                   
001690-    "        ".                                                          
001700  03  FILLER         pic x(01)  value "N".                                
001710  03  FILLER         pic x(50)  value "Other Current Assets               
001720-    "                       ".                                           
001730  03  FILLER         pic x(35)  value "Current Assets                     
001740-    "        ".                                                          
001750  03  FILLER         pic x(35)  value "Loans & Advances (Asset)           
001760-    "        ".                                                          
001770  03  FILLER         pic x(01)  value "N".                                
001780  01  WS-NP-Guj-Asst-Table redefines                                      
001790                        WS-NP-Guj-Asst-Values.                            
001800      03  WS-Guj-Asst-Entry occurs 4 times                                
001810                        indexed by WS-Guj-Asst-Ix.                        
001820          05  WS-Guj-Asst-Caption      pic x(50).                         
001830          05  WS-Guj-Asst-Group-1      pic x(35).                         
001840          05  WS-Guj-Asst-Group-2      pic x(35).                         
001850          05  WS-Guj-Asst-Ppe-Flag     pic x(01).                         
001860 *>                                                                       
001870 *> Table 6 -- Gujarat Schedule IX, Expenditure side.                     
001880 *>                                                                       
001890  01  WS-NP-Guj-Iexp-Values.                                              
001900  03  FILLER         pic x(50)  value "Expenditure on Objects of t        
001910-    "he Trust               ".                                           
001920  03  FILLER         pic x(35)  value "Programme Expenses                 
001930-    "        ".                                                          
001940  03  FILLER         pic x(35)  value "                                   
001950-    "        ".                                                          
001960  03  FILLER         pic x(50)  value "Establishment Expenses             
001970-    "                       ".                                           
001980  03  FILLER         pic x(35)  value "Establishment Expenses             
001990-    "        ".                                                          
002000  03  FILLER         pic x(35)  value "                                   
002010-    "        ".                                                          
002020  03  FILLER         pic x(50)  value "Administrative & Audit             
002030-    "                       ".                                           
002040  03  FILLER         pic x(35)  value "Administrative Expenses            
002050-    "        ".                                                          
002060  03  FILLER         pic x(35)  value "                                   
002070-    "        ".                                                          
002080  03  FILLER         pic x(50)  value "Depreciation                       
002090-    "                       ".                                           
002100  03  FILLER         pic x(35)  value "Depreciation                       
002110-    "        ".                                                          
002120  03  FILLER         pic x(35)  value "                                   
002130-    "        ".                                                          
002140  01  WS-NP-Guj-Iexp-Table redefines                                      
002150                        WS-NP-Guj-Iexp-Values.                            
002160      03  WS-Guj-Iexp-Entry occurs 4 times                                
002170                        indexed by WS-Guj-Iexp-Ix.                        
002180          05  WS-Guj-Iexp-Caption      pic x(50).                         
002190          05  WS-Guj-Iexp-Group-1      pic x(35).                         
002200          05  WS-Guj-Iexp-Group-2      pic x(35).                         
002210 *>                                                                       
002220 *> Table 7 -- Gujarat Schedule IX, Income side.                          
002230 *>                                                                       
002240  01  WS-NP-Guj-Iinc-Values.                                              
002250  03  FILLER         pic x(50)  value "Donations in Cash or Kind          
002260-    "                       ".                                           
002270  03  FILLER         pic x(35)  value "Donations and Grants               
002280-    "        ".                                                          
002290  03  FILLER         pic x(35)  value "                                   
002300-    "        ".                                                          
002310  03  FILLER         pic x(50)  value "Interest / Income from Inve        
002320-    "stments                ".                                           
002330  03  FILLER         pic x(35)  value "Income from Investments            
002340-    "        ".                                                          
002350  03  FILLER         pic x(35)  value "                                   
002360-    "        ".                                                          
002370  03  FILLER         pic x(50)  value "Fees & Subscriptions               
002380-    "                       ".                                           
002390  03  FILLER         pic x(35)  value "Fees and Subscriptions             
002400-    "        ".                                                          
002410  03  FILLER         pic x(35)  value "                                   
002420-    "        ".                                                          
002430  03  FILLER         pic x(50)  value "Other Income                       
002440-    "                       ".                                           
002450  03  FILLER         pic x(35)  value "Other Income                       
002460-    "        ".                                                          
002470  03  FILLER         pic x(35)  value "                                   
002480-    "        ".                                                          
002490  01  WS-NP-Guj-Iinc-Table redefines                                      
002500                        WS-NP-Guj-Iinc-Values.                            
002510      03  WS-Guj-Iinc-Entry occurs 4 times                                
002520                        indexed by WS-Guj-Iinc-Ix.                        
002530          05  WS-Guj-Iinc-Caption      pic x(50).                         
002540          05  WS-Guj-Iinc-Group-1      pic x(35).                         
002550          05  WS-Guj-Iinc-Group-2      pic x(35).                         
002560 *>                                                                       
002570 *> Table 8 -- Groups the Gujarat Trust Act deems must be                 
002580 *>            present somewhere on the trial balance.                    
002590 *>                                                                       
002600  01  WS-NP-Guj-Reqd-Values.                                              
002610  03  FILLER         pic x(35)  value "Corpus Fund                        
002620-    "        ".                                                          
002630  03  FILLER         pic x(35)  value "Restricted Funds                   
002640-    "        ".                                                          
002650  03  FILLER         pic x(35)  value "Property, Plant & Equipment        
002660-    "        ".                                                          
002670  01  WS-NP-Guj-Reqd-Table redefines                                      
002680                        WS-NP-Guj-Reqd-Values.                            
002690      03  WS-GR-Entry    occurs 3 times                                   
002700                        indexed by WS-GR-Ix.                              
002710          05  WS-GR-Group-Name   pic x(35).                               
002720 *>                                                                       
002730 *> Table 9 -- Statutory forms required alongside the                     
002740 *>            Gujarat Trust Act schedules (static list).                 
002750 *>                                                                       
002760  01  WS-NP-Guj-Form-Values.                                              
002770  03  FILLER         pic x(10)  value "Form 10   ".                       
002780  03  FILLER         pic x(10)  value "Form 11   ".                       
002790  03  FILLER         pic x(10)  value "Form 12   ".                       
002800  01  WS-NP-Guj-Form-Table redefines                                      
002810                        WS-NP-Guj-Form-Values.                            
002820      03  WS-GF-Entry    occurs 3 times                                   
002830                        indexed by WS-GF-Ix.                              
002840          05  WS-GF-Form-Name    pic x(10).                               
002850 *>                                                                       
002860  77  WS-NP-Sec11-App-Pct    pic v999 value .850.                         
002870  77  WS-NP-Sec11-Accum-Pct  pic v999 value .150.                         
002880 *>                                                                       
