000100**>***************************************************                    
000110**   In-Memory Fund-Movement Table - Feeds Schedule I *                   
000120**   Classification of Funds and the Fund Flow stmt.  *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *>                                                                       
000160  01  WS-FND-Table.                                                       
000170      03  WS-FND-Count        pic 9(04)  comp.                            
000180      03  WS-FND-Entry        occurs 100 times                            
000190                              indexed by WS-FND-Ndx.                      
000200          05  WS-FND-Fund-Name    pic x(40).                              
000210          05  WS-FND-Fund-Type    pic x(12).                              
000220          05  WS-FND-Opening      pic s9(11)v99.                          
000230          05  WS-FND-Received     pic s9(11)v99.                          
000240          05  WS-FND-Utilized     pic s9(11)v99.                          
000250          05  WS-FND-Closing      pic s9(11)v99.                          
000260 *>                          set by FUND-SCHEDULE                         
000270          05  filler              pic x(05).                              
000280 *>                                                                       
