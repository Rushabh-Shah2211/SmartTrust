000100**>***************************************************                    
000110**   Organisation Parameters - Single Record          *                   
000120**   Trust name/reg no/PAN/statement date/assess year *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *> 21/01/26 vbd - Added Prm-Date REDEFINES for report                    
000160 *>                headings (dd-mm-yyyy break-out).                       
000170 *>                trailing filler pad added to base                      
000180 *>                record and both redefines kept in                      
000190 *>                step (Ticket NP-108).                                  
000200 *>                                                                       
000210  FD  ORGPARM                                                             
000220      label records are standard.                                         
000230 *>                                                                       
000240  01  NP-PRM-Record.                                                      
000250      03  PRM-Org-Name        pic x(60).                                  
000260      03  PRM-Reg-No          pic x(20).                                  
000270      03  PRM-PAN             pic x(10).                                  
000280      03  PRM-Stmt-Date       pic x(10).                                  
000290      03  PRM-Assess-Yr       pic x(09).                                  
000300      03  filler              pic x(05).                                  
000310  01  NP-PRM-Date-Redf redefines NP-PRM-Record.                           
000320      03  filler              pic x(90).                                  
000330      03  PRM-R-Date.                                                     
000340          05  PRM-R-Days      pic x(02).                                  
000350          05  filler          pic x(01).                                  
000360          05  PRM-R-Month     pic x(02).                                  
000370          05  filler          pic x(01).                                  
000380          05  PRM-R-Year      pic x(04).                                  
000390      03  filler              pic x(14).                                  
000400 *>                                                                       
