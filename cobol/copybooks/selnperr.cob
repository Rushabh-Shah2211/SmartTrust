000100**> Select For Validation Reject / Error Print - ERRFILE                  
000110 *> 04/01/26 vbd - Created for year-end statement run.                    
000120 *>                                                                       
000130  select    ERRFILE                                                       
000140            assign to  "ERRFILE"                                          
000150            organization is line sequential.                              
000160            file status is ERRFILE-Status.                                
000170 *>                                                                       
