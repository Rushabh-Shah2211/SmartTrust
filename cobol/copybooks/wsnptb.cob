000100**>***************************************************                    
000110**   In-Memory Trial-Balance Table - Built By TB-LOAD  *                  
000120**   Held for TB-VALIDATE, DQ-METRICS and every        *                  
000130**   downstream schedule; one entry per ledger row.    *                  
000140**>***************************************************                    
000150 *> 04/01/26 vbd - Created for year-end statement run.                    
000160 *> 12/01/26 vbd - Raised table size 400 to 999 after                     
000170 *>                Kalol branch upload overflowed run.                    
000180 *>                                                                       
000190  01  WS-TB-Table.                                                        
000200      03  WS-TB-Count         pic 9(04)  comp.                            
000210      03  WS-TB-Entry         occurs 999 times                            
000220                              indexed by WS-TB-Ndx.                       
000230          05  WS-TB-Unit          pic x(15).                              
000240          05  WS-TB-Ledger-Name   pic x(40).                              
000250          05  WS-TB-Amount-CY     pic s9(11)v99.                          
000260          05  WS-TB-Amount-PY     pic s9(11)v99.                          
000270          05  WS-TB-Group-Head    pic x(35).                              
000280          05  WS-TB-Sub-Group     pic x(25).                              
000290          05  WS-TB-Fund-Type     pic x(12).                              
000300          05  WS-TB-Source        pic x(08).                              
000310          05  WS-TB-Class         pic x(01).                              
000320 *>                          set by TB-VALIDATE: L/A/I/E                  
000330          05  filler              pic x(05).                              
000340 *>                                                                       
