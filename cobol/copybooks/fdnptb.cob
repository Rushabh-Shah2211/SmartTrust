000100**>***************************************************                    
000110**   Trial Balance Input Record - One Per Ledger      *                   
000120**   Uploaded from the branch/unit ledger extract     *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *> 11/01/26 vbd - Widened Ledger-Name from 30 to 40.                     
000160 *>                                                                       
000170  FD  TRIALBAL                                                            
000180      label records are standard.                                         
000190 *>                                                                       
000200  01  NP-TB-Record.                                                       
000210      03  TB-Unit             pic x(15).                                  
000220      03  TB-Ledger-Name      pic x(40).                                  
000230      03  TB-Amount-CY        pic s9(11)v99.                              
000240      03  TB-Amount-PY        pic s9(11)v99.                              
000250      03  TB-Group-Head       pic x(35).                                  
000260      03  TB-Sub-Group        pic x(25).                                  
000270      03  TB-Fund-Type        pic x(12).                                  
000280      03  TB-Source           pic x(08).                                  
000290          88  TB-Source-FCRA      value "FCRA    ".                       
000300          88  TB-Source-Local     value "Local   ".                       
000310      03  filler              pic x(05).                                  
000320 *>                                                                       
