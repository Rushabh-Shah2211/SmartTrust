000100**>***************************************************************        
000110**                                                                        
000120**     Fixed Asset (PPE) Schedule - WDV Depreciation And                  
000130**     Asset Register report section (RPTFILE Section 2).                 
000140**     Job step 2 of the statement run; assumes npo900 has                
000150**     already opened RPTFILE fresh and printed Section 1.                
000160**                                                                        
000170**>***************************************************************        
000180 *>                                                                       
000190  identification          division.                                       
000200 *>===============================                                        
000210 *>                                                                       
000220  program-id.             npo910.                                         
000230  author.                 V B Desai.                                      
000240  installation.           Head Office Systems Group.                      
000250  date-written.           02/08/93.                                       
000260  date-compiled.                                                          
000270  security.               Confidential - internal use only.               
000280 *>                                                                       
000290 *> Called modules.       npo090 (WDV rate lookup / dep calc).            
000300 *> Files used.           PPEFILE, ORGPARM  (input)                       
000310 *>                       RPTFILE            (output, extend)             
000320 *> Error messages used.  None (PPEFILE assumed pre-edited).              
000330 *>                                                                       
000340 *> Changes:                                                              
000350 *> 02/08/93 vbc  - First cut, fixed asset register for the               
000360 *>                 year-end audit file (straight-line only).             
000370 *> 17/05/96 vbc  - Written-down-value method added alongside             
000380 *>                 straight line per revised I-T rules.                  
000390 *> 21/11/98 vbc  - Y2K review: no 2-digit year fields carried            
000400 *>                 by this program.  Logged per audit memo               
000410 *>                 AC-98-114.                                            
000420 *> 30/03/01 vbc  - Straight-line option withdrawn; WDV is the            
000430 *>                 only basis the Trustees now file on.                  
000440 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000450 *> 19/02/24 vbc  - Deletions column excluded from cost carry-            
000460 *>                 forward per Ticket AC-24-019.                         
000470 *> 04/01/26 vbd  - Ticket NP-101: recast as job step 2 of the            
000480 *>                 year-end NPO statement suite; rate lookup             
000490 *>                 now delegated to npo090, called per asset.            
000500 *> 15/01/26 vbd  - Ticket NP-112: Dep-Del column carried on              
000510 *>                 the print line but excluded from Net                  
000520 *>                 Block, per Head Office spec memo.                     
000530 *> 02/08/25 vbd  - NP-114: heading widths checked, no change.            
000540 *>                                                                       
000541 *> 09/08/26 vbd  - Ticket NP-141: Asset Register detail now              
000542 *>                 one row per asset (Sr/Descr/six amounts               
000543 *>                 STRUNG across), matching the IAR layout;              
000544 *>                 was seven stacked lines per asset.                    
000545 *> 09/08/26 vbd  - Ticket NP-143: Print-Amt picture widened              
000546 *>                 to 11 integer digits (was 10) to match                
000547 *>                 the S9(11)V99 amount fields exactly.                  
000550  environment             division.                                       
000560 *>===============================                                        
000570 *>                                                                       
000580  configuration           section.                                        
000590  special-names.                                                          
000600      C01                 is  Top-Of-Form                                 
000610      class NUMERIC-DIGIT is  "0" thru "9"                                
000620      upsi-0 on status is WS-Debug-Sw.                                    
000630  input-output            section.                                        
000640  file-control.                                                           
000650  copy  "selnpppe.cob".                                                   
000660  copy  "selnpprm.cob".                                                   
000670  copy  "selnprpt.cob".                                                   
000680 *>                                                                       
000690  data                    division.                                       
000700 *>===============================                                        
000710  file                    section.                                        
000720 *>----------------------                                                 
000730  copy  "fdnpppe.cob".                                                    
000740  copy  "fdnpprm.cob".                                                    
000750  copy  "fdnprpt.cob".                                                    
000760 *>                                                                       
000770  working-storage section.                                                
000780 *>----------------------                                                 
000790  77  Prog-Name           pic x(17) value "NPO910 (1.03.00)".             
000800 *>                                                                       
000810  copy  "wsnpppe.cob".                                                    
000820  copy  "wsnpcfg.cob".                                                    
000830  copy  "wsnplnk.cob".                                                    
000840 *>                                                                       
000850  01  WS-Status-Codes.                                                    
000860      03  PPEFILE-Status      pic xx.                                     
000870      03  ORGPARM-Status      pic xx.                                     
000880      03  RPTFILE-Status      pic xx.                                     
000890      03  filler              pic x(05).                                  
000900 *>                                                                       
000910  01  WS-Switches.                                                        
000920      03  WS-Debug-Sw         pic x(01).                                  
000930      03  filler              pic x(05).                                  
000940 *>                                                                       
000950  01  WS-Counters.                                                        
000960      03  WS-Sr-No            pic 9(04)  comp.                            
000970      03  filler              pic x(05).                                  
000980 *>                                                                       
000990  01  WS-Accum-Values.                                                    
001000      03  WS-Tot-Op           pic s9(11)v99.                              
001010      03  WS-Tot-Additions    pic s9(11)v99.                              
001020      03  WS-Tot-Deletions    pic s9(11)v99.                              
001030      03  WS-Tot-Cost         pic s9(11)v99.                              
001040      03  WS-Tot-Dep-Year     pic s9(11)v99.                              
001050      03  WS-Tot-Net-Block    pic s9(11)v99.                              
001060      03  filler              pic x(05).                                  
001070 *>                                                                       
001080  01  WS-Edit-Work.                                                       
001081      03  WS-Sr-Edit          pic zzz9.                                   
001082      03  WS-Print-Ptr        pic s9(04) comp.                            
001083      03  WS-Hdr-Text         pic x(30).                                  
001084      03  filler              pic x(05).                                  
001085 *>                                                                       
001110 *>                                                                       
001120  77  WS-Print-Amt          pic zz,zzz,zzz,zz9.99-.                       
001130 *>                                                                       
001140  linkage                 section.                                        
001150 *>--------------                                                         
001160 *>                                                                       
001170  procedure division.                                                     
001180 *>==================                                                     
001190 *>                                                                       
001200  0000-Main.                                                              
001210      perform  1000-Open-Files    thru  1000-Exit.                        
001220      perform  2000-Load-Ppe      thru  2000-Exit.                        
001230      perform  3000-Calc-All      thru  3000-Exit.                        
001240      perform  4000-Print-Sect2   thru  4000-Exit.                        
001250      perform  9000-Close-Files   thru  9000-Exit.                        
001260      go to    0000-Main-Exit.                                            
001270 *>                                                                       
001280  1000-Open-Files.                                                        
001290      open     input   PPEFILE  ORGPARM.                                  
001300      open     extend  RPTFILE.                                           
001310      read     ORGPARM.                                                   
001320  1000-Exit.                                                              
001330      exit.                                                               
001340 *>                                                                       
001350  2000-Load-Ppe.                                                          
001360      move     zero  to  WS-PPE-Count.                                    
001370  2010-Read-Ppe.                                                          
001380      read     PPEFILE                                                    
001390               at end  go to  2000-Exit.                                  
001400      add      1  to  WS-PPE-Count.                                       
001410      set      WS-PPE-Ndx  to  WS-PPE-Count.                              
001420      move     PPE-Asset-Name  to  WS-PPE-Asset-Name(WS-PPE-Ndx).         
001430      move     PPE-Gross-Op    to  WS-PPE-Gross-Op  (WS-PPE-Ndx).         
001440      move     PPE-Additions   to  WS-PPE-Additions (WS-PPE-Ndx).         
001450      move     PPE-Deletions   to  WS-PPE-Deletions (WS-PPE-Ndx).         
001460      move     PPE-Dep-Op      to  WS-PPE-Dep-Op    (WS-PPE-Ndx).         
001470      move     PPE-Dep-Del     to  WS-PPE-Dep-Del   (WS-PPE-Ndx).         
001480      move     zero            to  WS-PPE-Dep-Year  (WS-PPE-Ndx).         
001490      go to    2010-Read-Ppe.                                             
001500  2000-Exit.                                                              
001510      exit.                                                               
001520 *>                                                                       
001530  3000-Calc-All.                                                          
001540      move     zero  to  WS-Tot-Op        WS-Tot-Additions                
001550                         WS-Tot-Deletions WS-Tot-Cost                     
001560                         WS-Tot-Dep-Year  WS-Tot-Net-Block.               
001570      set      WS-PPE-Ndx  to  1.                                         
001580  3010-Calc-Loop.                                                         
001590      if       WS-PPE-Ndx  >  WS-PPE-Count                                
001600               go to  3000-Exit.                                          
001610      perform  3020-Calc-One  thru  3020-Exit.                            
001620      set      WS-PPE-Ndx  up by  1.                                      
001630      go to    3010-Calc-Loop.                                            
001640  3000-Exit.                                                              
001650      exit.                                                               
001660 *>                                                                       
001670  3020-Calc-One.                                                          
001680      compute  WS-PPE-Total-Cost (WS-PPE-Ndx)  =                          
001690               WS-PPE-Gross-Op  (WS-PPE-Ndx)                              
001700             + WS-PPE-Additions (WS-PPE-Ndx)                              
001710             - WS-PPE-Deletions (WS-PPE-Ndx).                             
001720      move     WS-PPE-Asset-Name (WS-PPE-Ndx)                             
001730                        to  NP090-Asset-Name.                             
001740      move     WS-PPE-Total-Cost (WS-PPE-Ndx)                             
001750                        to  NP090-Base-Amt.                               
001760      call     "npo090"  using  NP090-Linkage.                            
001770      move     NP090-Dep-Year  to  WS-PPE-Dep-Year (WS-PPE-Ndx).          
001780      compute  WS-PPE-Net-Block (WS-PPE-Ndx)  =                           
001790               WS-PPE-Total-Cost (WS-PPE-Ndx)                             
001800             - (WS-PPE-Dep-Op   (WS-PPE-Ndx)                              
001810             +  WS-PPE-Dep-Year (WS-PPE-Ndx)).                            
001820      add      WS-PPE-Gross-Op   (WS-PPE-Ndx)  to  WS-Tot-Op.             
001830      add      WS-PPE-Additions  (WS-PPE-Ndx)                             
001840                        to  WS-Tot-Additions.                             
001850      add      WS-PPE-Deletions  (WS-PPE-Ndx)                             
001860                        to  WS-Tot-Deletions.                             
001870      add      WS-PPE-Total-Cost (WS-PPE-Ndx)  to  WS-Tot-Cost.           
001880      add      WS-PPE-Dep-Year   (WS-PPE-Ndx)                             
001890                        to  WS-Tot-Dep-Year.                              
001900      add      WS-PPE-Net-Block  (WS-PPE-Ndx)                             
001910                        to  WS-Tot-Net-Block.                             
001920  3020-Exit.                                                              
001930      exit.                                                               
001940 *>                                                                       
001950  4000-Print-Sect2.                                                       
001960      move     spaces  to  NP-Print-Line.                                 
001965      move     PRM-Org-Name  to  NP-Print-Data.                           
001970      write    NP-Print-Line  after advancing  Top-Of-Form.               
001975      move     spaces  to  NP-Print-Line.                                 
001980      string   "Statement Date : "  PRM-Stmt-Date                         
001985               delimited by  size  into  WS-Hdr-Text.                     
001990      move     WS-Hdr-Text  to  NP-Print-Data.                            
001995      write    NP-Print-Line  after advancing  1.                         
002000      move     spaces  to  NP-Print-Line.                                 
002005      move     "SECTION 2 - FIXED ASSET REGISTER (WDV BASIS)"             
002010               to  NP-Print-Data (42:44).                                 
002015      write    NP-Print-Line  after advancing  2.                         
002017      move     spaces  to  NP-Print-Line.                                 
002019      string   "Sr   Description  Opening Bal   Additions     "           
002021               "Deletions     Total Cost   Depreciatn   Net Block"        
002023               delimited by  size  into  NP-Print-Data.                   
002025      write    NP-Print-Line  after advancing  1.                         
002030      move     zero  to  WS-Sr-No.                                        
002040      set      WS-PPE-Ndx  to  1.                                         
002050  4010-Detail-Loop.                                                       
002060      if       WS-PPE-Ndx  >  WS-PPE-Count                                
002070               go to  4020-Totals.                                        
002080      add      1  to  WS-Sr-No.                                           
002090      perform  4030-Print-Detail  thru  4030-Exit.                        
002100      set      WS-PPE-Ndx  up by  1.                                      
002110      go to    4010-Detail-Loop.                                          
002120  4020-Totals.                                                            
002130      move     spaces  to  NP-Print-Line.                                 
002140      move     "----------------------------------------"                 
002150                        to  NP-Print-Data.                                
002160      write    NP-Print-Line  after advancing  1.                         
002170      move     WS-Tot-Cost  to  WS-Print-Amt.                             
002180      move     spaces  to  NP-Print-Line.                                 
002190      string   "Total cost .................... "                         
002200               WS-Print-Amt  delimited by  size                           
002210               into  NP-Print-Data.                                       
002220      write    NP-Print-Line  after advancing  1.                         
002230      move     WS-Tot-Dep-Year  to  WS-Print-Amt.                         
002240      move     spaces  to  NP-Print-Line.                                 
002250      string   "Total depreciation for the year . "                       
002260               WS-Print-Amt  delimited by  size                           
002270               into  NP-Print-Data.                                       
002280      write    NP-Print-Line  after advancing  1.                         
002290      move     WS-Tot-Net-Block  to  WS-Print-Amt.                        
002300      move     spaces  to  NP-Print-Line.                                 
002310      string   "Total net block ............... "                         
002320               WS-Print-Amt  delimited by  size                           
002330               into  NP-Print-Data.                                       
002340      write    NP-Print-Line  after advancing  1.                         
002350  4000-Exit.                                                              
002360      exit.                                                               
002370 *>                                                                       
002380  4030-Print-Detail.                                                      
002385      move     WS-Sr-No  to  WS-Sr-Edit.                                  
002390      move     spaces  to  NP-Print-Line.                                 
002395      move     1  to  WS-Print-Ptr.                                       
002400      string   WS-Sr-Edit  " "                                            
002405               WS-PPE-Asset-Name (WS-PPE-Ndx) (1:12)  " "                 
002410               delimited by  size                                         
002415               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002420      move     WS-PPE-Gross-Op (WS-PPE-Ndx)  to  WS-Print-Amt.            
002425      string   WS-Print-Amt  delimited by  size                           
002430               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002435      move     WS-PPE-Additions (WS-PPE-Ndx)  to  WS-Print-Amt.           
002440      string   WS-Print-Amt  delimited by  size                           
002445               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002450      move     WS-PPE-Deletions (WS-PPE-Ndx)  to  WS-Print-Amt.           
002455      string   WS-Print-Amt  delimited by  size                           
002460               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002465      move     WS-PPE-Total-Cost (WS-PPE-Ndx)  to  WS-Print-Amt.          
002470      string   WS-Print-Amt  delimited by  size                           
002475               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002480      move     WS-PPE-Dep-Year (WS-PPE-Ndx)  to  WS-Print-Amt.            
002485      string   WS-Print-Amt  delimited by  size                           
002490               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002495      move     WS-PPE-Net-Block (WS-PPE-Ndx)  to  WS-Print-Amt.           
002500      string   WS-Print-Amt  delimited by  size                           
002505               into  NP-Print-Data  with pointer  WS-Print-Ptr.           
002510      write    NP-Print-Line  after advancing  2.                         
002515  4030-Exit.                                                              
002520      exit.                                                               
002525 *>                                                                       
002830      exit.                                                               
002840 *>                                                                       
002850  9000-Close-Files.                                                       
002860      close    PPEFILE  ORGPARM  RPTFILE.                                 
002870  9000-Exit.                                                              
002880      exit.                                                               
002890 *>                                                                       
002900  0000-Main-Exit.                                                         
002910      stop     run.                                                       
002920 *>                                                                       
