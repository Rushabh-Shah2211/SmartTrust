000100**>***************************************************************        
000110**                                                                        
000120**     Gujarat Public Trusts Act Schedule VIII (Balance Sheet)            
000130**     and Schedule IX (Income & Expenditure) report sections             
000140**     (RPTFILE Sections 3 and 4).  Job step 3 of the statement           
000150**     run; assumes npo900/npo910 have already appended their             
000160**     sections to RPTFILE.                                               
000170**                                                                        
000180**>***************************************************************        
000190 *>                                                                       
000200  identification          division.                                       
000210 *>===============================                                        
000220 *>                                                                       
000230  program-id.             npo930.                                         
000240  author.                 V B Desai.                                      
000250  installation.           Head Office Systems Group.                      
000260  date-written.           19/03/95.                                       
000270  date-compiled.                                                          
000280  security.               Confidential - internal use only.               
000290 *>                                                                       
000300 *> Called modules.       npo090 (WDV rate lookup / dep calc).            
000310 *> Files used.           TRIALBAL, PPEFILE, ORGPARM  (input)             
000320 *>                       RPTFILE (output, extend)                        
000330 *>                                                                       
000340 *> Changes:                                                              
000350 *> 19/03/95 vbc  - First cut, Gujarat Trust Act balance sheet            
000360 *>                 abstract for the collector's office return.           
000370 *> 06/07/97 vbc  - Income & Expenditure abstract added below             
000380 *>                 the balance sheet abstract, same run.                 
000390 *> 21/11/98 vbc  - Y2K review: no 2-digit year fields carried            
000400 *>                 by this program.  Logged per audit memo               
000410 *>                 AC-98-114.                                            
000420 *> 14/08/02 vbc  - Caption/group maps moved out to the shared            
000430 *>                 configuration copybook so audit and this              
000440 *>                 return stay in step.                                  
000450 *> 29/01/09 vbc  - Migration to Open Cobol/GnuCobol.                     
000460 *> 27/03/24 vbc  - Schedule VIII caption order re-checked                
000470 *>                 against the Gujarat Trust Act pro forma.              
000480 *> 04/01/26 vbd  - Ticket NP-104: recast as job step 3 of the            
000490 *>                 year-end NPO statement suite; fixed-assets            
000500 *>                 caption now pulls the PPE net block total via         
000510 *>                 a fresh WDV pass, not a shared table.                 
000520 *> 22/01/26 vbd  - Ticket NP-127: Schedule IX surplus line               
000530 *>                 added below the income section total.                 
000540 *> 15/09/25 vbd  - NP-128: Sch IX heading matched to Form 12.            
000550 *>                                                                       
000551 *> 09/08/26 vbd  - Ticket NP-143: Print-Amt picture widened              
000552 *>                 to 11 integer digits (was 10) to match                
000553 *>                 the S9(11)V99 amount fields exactly.                  
000560  environment             division.                                       
000570 *>===============================                                        
000580 *>                                                                       
000590  configuration           section.                                        
000600  special-names.                                                          
000610      C01                 is  Top-Of-Form                                 
000620      class NUMERIC-DIGIT is  "0" thru "9"                                
000630      upsi-0 on status is WS-Debug-Sw.                                    
000640  input-output            section.                                        
000650  file-control.                                                           
000660  copy  "selnptb.cob".                                                    
000670  copy  "selnpppe.cob".                                                   
000680  copy  "selnpprm.cob".                                                   
000690  copy  "selnprpt.cob".                                                   
000700 *>                                                                       
000710  data                    division.                                       
000720 *>===============================                                        
000730  file                    section.                                        
000740 *>----------------------                                                 
000750  copy  "fdnptb.cob".                                                     
000760  copy  "fdnpppe.cob".                                                    
000770  copy  "fdnpprm.cob".                                                    
000780  copy  "fdnprpt.cob".                                                    
000790 *>                                                                       
000800  working-storage section.                                                
000810 *>----------------------                                                 
000820  77  Prog-Name           pic x(17) value "NPO930 (1.02.00)".             
000830 *>                                                                       
000840  copy  "wsnptb.cob".                                                     
000850  copy  "wsnpcfg.cob".                                                    
000860  copy  "wsnplnk.cob".                                                    
000870 *>                                                                       
000880  01  WS-Status-Codes.                                                    
000890      03  TRIALBAL-Status     pic xx.                                     
000900      03  PPEFILE-Status      pic xx.                                     
000910      03  ORGPARM-Status      pic xx.                                     
000920      03  RPTFILE-Status      pic xx.                                     
000930      03  filler              pic x(05).                                  
000940 *>                                                                       
000950  01  WS-Switches.                                                        
000960      03  WS-Debug-Sw         pic x(01).                                  
000970      03  filler              pic x(05).                                  
000980 *>                                                                       
000990  01  WS-Accum-Values.                                                    
001000      03  WS-PPE-Net-Total    pic s9(11)v99.                              
001010      03  WS-Caption-Sum      pic s9(11)v99.                              
001020      03  WS-Liab-Section-Tot pic s9(11)v99.                              
001030      03  WS-Asst-Section-Tot pic s9(11)v99.                              
001040      03  WS-Exp-Section-Tot  pic s9(11)v99.                              
001050      03  WS-Inc-Section-Tot  pic s9(11)v99.                              
001060      03  WS-Ppe-Base         pic s9(11)v99.                              
001070      03  WS-Ppe-Net-One      pic s9(11)v99.                              
001080      03  filler              pic x(05).                                  
001090 *>                                                                       
001100  01  WS-Caption-Work.                                                    
001101      03  WS-Curr-Group-1     pic x(35).                                  
001102      03  WS-Curr-Group-2     pic x(35).                                  
001103      03  WS-Ppe-Flag-Work    pic x(01).                                  
001104      03  WS-Hdr-Text         pic x(30).                                  
001105      03  filler              pic x(05).                                  
001106 *>                                                                       
001150 *>                                                                       
001160  77  WS-Print-Amt          pic zz,zzz,zzz,zz9.99-.                       
001170 *>                                                                       
001180  linkage                 section.                                        
001190 *>--------------                                                         
001200 *>                                                                       
001210  procedure division.                                                     
001220 *>==================                                                     
001230 *>                                                                       
001240  0000-Main.                                                              
001250      perform  1000-Open-Files    thru  1000-Exit.                        
001260      perform  2000-Load-Tb       thru  2000-Exit.                        
001270      perform  2500-Load-Ppe-Net  thru  2500-Exit.                        
001280      perform  3000-Print-Sch8    thru  3000-Exit.                        
001290      perform  4000-Print-Sch9    thru  4000-Exit.                        
001300      perform  9000-Close-Files   thru  9000-Exit.                        
001310      go to    0000-Main-Exit.                                            
001320 *>                                                                       
001330  1000-Open-Files.                                                        
001340      open     input   TRIALBAL  PPEFILE  ORGPARM.                        
001350      open     extend  RPTFILE.                                           
001360      read     ORGPARM.                                                   
001370  1000-Exit.                                                              
001380      exit.                                                               
001390 *>                                                                       
001400  2000-Load-Tb.                                                           
001410      move     zero  to  WS-TB-Count.                                     
001420  2010-Read-Tb.                                                           
001430      read     TRIALBAL                                                   
001440               at end  go to  2000-Exit.                                  
001450      add      1  to  WS-TB-Count.                                        
001460      set      WS-TB-Ndx  to  WS-TB-Count.                                
001470      move     TB-Ledger-Name  to  WS-TB-Ledger-Name (WS-TB-Ndx).         
001480      move     TB-Amount-CY    to  WS-TB-Amount-CY   (WS-TB-Ndx).         
001490      move     TB-Group-Head   to  WS-TB-Group-Head  (WS-TB-Ndx).         
001500      go to    2010-Read-Tb.                                              
001510  2000-Exit.                                                              
001520      exit.                                                               
001530 *>                                                                       
001540  2500-Load-Ppe-Net.                                                      
001550      move     zero  to  WS-PPE-Net-Total.                                
001560  2510-Read-Ppe.                                                          
001570      read     PPEFILE                                                    
001580               at end  go to  2500-Exit.                                  
001590      compute  WS-Ppe-Base  =                                             
001600               PPE-Gross-Op + PPE-Additions - PPE-Deletions.              
001610      move     PPE-Asset-Name  to  NP090-Asset-Name.                      
001620      move     WS-Ppe-Base     to  NP090-Base-Amt.                        
001630      call     "npo090"  using  NP090-Linkage.                            
001640      compute  WS-Ppe-Net-One  =                                          
001650               WS-Ppe-Base - (PPE-Dep-Op + NP090-Dep-Year).               
001660      add      WS-Ppe-Net-One  to  WS-PPE-Net-Total.                      
001670      go to    2510-Read-Ppe.                                             
001680  2500-Exit.                                                              
001690      exit.                                                               
001700 *>                                                                       
001710  3000-Print-Sch8.                                                        
001720      move     spaces  to  NP-Print-Line.                                 
001725      move     PRM-Org-Name  to  NP-Print-Data.                           
001730      write    NP-Print-Line  after advancing  Top-Of-Form.               
001735      move     spaces  to  NP-Print-Line.                                 
001740      string   "Statement Date : "  PRM-Stmt-Date                         
001745               delimited by  size  into  WS-Hdr-Text.                     
001750      move     WS-Hdr-Text  to  NP-Print-Data.                            
001755      write    NP-Print-Line  after advancing  1.                         
001760      move     spaces  to  NP-Print-Line.                                 
001765      move     "SECTION 3 - SCHEDULE VIII, GUJARAT B/SHEET"               
001770               to  NP-Print-Data (43:42).                                 
001775      write    NP-Print-Line  after advancing  2.                         
001790      move     spaces  to  NP-Print-Line.                                 
001800      move     "FUNDS AND LIABILITIES"  to  NP-Print-Data.                
001810      write    NP-Print-Line  after advancing  1.                         
001820      move     zero  to  WS-Liab-Section-Tot.                             
001830      set      WS-Guj-Liab-Ix  to  1.                                     
001840  3010-Liab-Loop.                                                         
001850      if       WS-Guj-Liab-Ix  >  4                                       
001860               go to  3020-Liab-Total.                                    
001870      move     WS-Guj-Liab-Group-1 (WS-Guj-Liab-Ix)                       
001880                        to  WS-Curr-Group-1.                              
001890      move     WS-Guj-Liab-Group-2 (WS-Guj-Liab-Ix)                       
001900                        to  WS-Curr-Group-2.                              
001910      perform  3100-Sum-Caption   thru  3100-Exit.                        
001920      add      WS-Caption-Sum  to  WS-Liab-Section-Tot.                   
001930      move     WS-Caption-Sum      to  WS-Print-Amt.                      
001940      move     spaces  to  NP-Print-Line.                                 
001950      string   WS-Guj-Liab-Caption (WS-Guj-Liab-Ix)                       
001960               WS-Print-Amt  delimited by  size                           
001970               into  NP-Print-Data.                                       
001980      write    NP-Print-Line  after advancing  1.                         
001990      set      WS-Guj-Liab-Ix  up by  1.                                  
002000      go to    3010-Liab-Loop.                                            
002010  3020-Liab-Total.                                                        
002020      move     WS-Liab-Section-Tot  to  WS-Print-Amt.                     
002030      move     spaces  to  NP-Print-Line.                                 
002040      string   "Total Funds and Liabilities"                              
002050               WS-Print-Amt  delimited by  size                           
002060               into  NP-Print-Data.                                       
002070      write    NP-Print-Line  after advancing  2.                         
002080      move     spaces  to  NP-Print-Line.                                 
002090      move     "PROPERTY AND ASSETS"  to  NP-Print-Data.                  
002100      write    NP-Print-Line  after advancing  1.                         
002110      move     zero  to  WS-Asst-Section-Tot.                             
002120      set      WS-Guj-Asst-Ix  to  1.                                     
002130  3030-Asst-Loop.                                                         
002140      if       WS-Guj-Asst-Ix  >  4                                       
002150               go to  3040-Asst-Total.                                    
002160      move     WS-Guj-Asst-Group-1 (WS-Guj-Asst-Ix)                       
002170                        to  WS-Curr-Group-1.                              
002180      move     WS-Guj-Asst-Group-2 (WS-Guj-Asst-Ix)                       
002190                        to  WS-Curr-Group-2.                              
002200      perform  3100-Sum-Caption   thru  3100-Exit.                        
002210      move     WS-Guj-Asst-Ppe-Flag (WS-Guj-Asst-Ix)                      
002220                        to  WS-Ppe-Flag-Work.                             
002230      if       WS-Ppe-Flag-Work  =  "Y"                                   
002240               add  WS-PPE-Net-Total  to  WS-Caption-Sum.                 
002250      add      WS-Caption-Sum  to  WS-Asst-Section-Tot.                   
002260      move     WS-Caption-Sum      to  WS-Print-Amt.                      
002270      move     spaces  to  NP-Print-Line.                                 
002280      string   WS-Guj-Asst-Caption (WS-Guj-Asst-Ix)                       
002290               WS-Print-Amt  delimited by  size                           
002300               into  NP-Print-Data.                                       
002310      write    NP-Print-Line  after advancing  1.                         
002320      set      WS-Guj-Asst-Ix  up by  1.                                  
002330      go to    3030-Asst-Loop.                                            
002340  3040-Asst-Total.                                                        
002350      move     WS-Asst-Section-Tot  to  WS-Print-Amt.                     
002360      move     spaces  to  NP-Print-Line.                                 
002370      string   "Total Property and Assets"                                
002380               WS-Print-Amt  delimited by  size                           
002390               into  NP-Print-Data.                                       
002400      write    NP-Print-Line  after advancing  1.                         
002410  3000-Exit.                                                              
002420      exit.                                                               
002430 *>                                                                       
002440  3100-Sum-Caption.                                                       
002450      move     zero  to  WS-Caption-Sum.                                  
002460      set      WS-TB-Ndx  to  1.                                          
002470  3110-Scan-Row.                                                          
002480      if       WS-TB-Ndx  >  WS-TB-Count                                  
002490               go to  3100-Exit.                                          
002500      if       WS-TB-Group-Head (WS-TB-Ndx) = WS-Curr-Group-1             
002510               add WS-TB-Amount-CY (WS-TB-Ndx) to WS-Caption-Sum          
002520               go to  3120-Next-Row.                                      
002530      if       WS-Curr-Group-2  not =  spaces                             
002540        if     WS-TB-Group-Head (WS-TB-Ndx) = WS-Curr-Group-2             
002550           add WS-TB-Amount-CY (WS-TB-Ndx) to WS-Caption-Sum.             
002560  3120-Next-Row.                                                          
002570      set      WS-TB-Ndx  up by  1.                                       
002580      go to    3110-Scan-Row.                                             
002590  3100-Exit.                                                              
002600      exit.                                                               
002610 *>                                                                       
002620  4000-Print-Sch9.                                                        
002630      move     spaces  to  NP-Print-Line.                                 
002635      move     PRM-Org-Name  to  NP-Print-Data.                           
002640      write    NP-Print-Line  after advancing  Top-Of-Form.               
002645      move     spaces  to  NP-Print-Line.                                 
002650      string   "Statement Date : "  PRM-Stmt-Date                         
002655               delimited by  size  into  WS-Hdr-Text.                     
002660      move     WS-Hdr-Text  to  NP-Print-Data.                            
002665      write    NP-Print-Line  after advancing  1.                         
002670      move     spaces  to  NP-Print-Line.                                 
002675      move     "SECTION 4 - SCHEDULE IX, INCOME & EXPENDITURE"            
002680               to  NP-Print-Data (41:45).                                 
002685      write    NP-Print-Line  after advancing  2.                         
002700      move     spaces  to  NP-Print-Line.                                 
002710      move     "EXPENDITURE"  to  NP-Print-Data.                          
002720      write    NP-Print-Line  after advancing  1.                         
002730      move     zero  to  WS-Exp-Section-Tot.                              
002740      set      WS-Guj-Iexp-Ix  to  1.                                     
002750  4010-Exp-Loop.                                                          
002760      if       WS-Guj-Iexp-Ix  >  4                                       
002770               go to  4020-Exp-Total.                                     
002780      move     WS-Guj-Iexp-Group-1 (WS-Guj-Iexp-Ix)                       
002790                        to  WS-Curr-Group-1.                              
002800      move     WS-Guj-Iexp-Group-2 (WS-Guj-Iexp-Ix)                       
002810                        to  WS-Curr-Group-2.                              
002820      perform  3100-Sum-Caption   thru  3100-Exit.                        
002830      add      WS-Caption-Sum  to  WS-Exp-Section-Tot.                    
002840      move     WS-Caption-Sum      to  WS-Print-Amt.                      
002850      move     spaces  to  NP-Print-Line.                                 
002860      string   WS-Guj-Iexp-Caption (WS-Guj-Iexp-Ix)                       
002870               WS-Print-Amt  delimited by  size                           
002880               into  NP-Print-Data.                                       
002890      write    NP-Print-Line  after advancing  1.                         
002900      set      WS-Guj-Iexp-Ix  up by  1.                                  
002910      go to    4010-Exp-Loop.                                             
002920  4020-Exp-Total.                                                         
002930      move     WS-Exp-Section-Tot  to  WS-Print-Amt.                      
002940      move     spaces  to  NP-Print-Line.                                 
002950      string   "Total Expenditure"                                        
002960               WS-Print-Amt  delimited by  size                           
002970               into  NP-Print-Data.                                       
002980      write    NP-Print-Line  after advancing  2.                         
002990      move     spaces  to  NP-Print-Line.                                 
003000      move     "INCOME"  to  NP-Print-Data.                               
003010      write    NP-Print-Line  after advancing  1.                         
003020      move     zero  to  WS-Inc-Section-Tot.                              
003030      set      WS-Guj-Iinc-Ix  to  1.                                     
003040  4030-Inc-Loop.                                                          
003050      if       WS-Guj-Iinc-Ix  >  4                                       
003060               go to  4040-Inc-Total.                                     
003070      move     WS-Guj-Iinc-Group-1 (WS-Guj-Iinc-Ix)                       
003080                        to  WS-Curr-Group-1.                              
003090      move     WS-Guj-Iinc-Group-2 (WS-Guj-Iinc-Ix)                       
003100                        to  WS-Curr-Group-2.                              
003110      perform  3100-Sum-Caption   thru  3100-Exit.                        
003120      add      WS-Caption-Sum  to  WS-Inc-Section-Tot.                    
003130      move     WS-Caption-Sum      to  WS-Print-Amt.                      
003140      move     spaces  to  NP-Print-Line.                                 
003150      string   WS-Guj-Iinc-Caption (WS-Guj-Iinc-Ix)                       
003160               WS-Print-Amt  delimited by  size                           
003170               into  NP-Print-Data.                                       
003180      write    NP-Print-Line  after advancing  1.                         
003190      set      WS-Guj-Iinc-Ix  up by  1.                                  
003200      go to    4030-Inc-Loop.                                             
003210  4040-Inc-Total.                                                         
003220      move     WS-Inc-Section-Tot  to  WS-Print-Amt.                      
003230      move     spaces  to  NP-Print-Line.                                 
003240      string   "Total Income"                                             
003250               WS-Print-Amt  delimited by  size                           
003260               into  NP-Print-Data.                                       
003270      write    NP-Print-Line  after advancing  1.                         
003280      compute  WS-Caption-Sum  =                                          
003290               WS-Inc-Section-Tot - WS-Exp-Section-Tot.                   
003300      move     WS-Caption-Sum  to  WS-Print-Amt.                          
003310      move     spaces  to  NP-Print-Line.                                 
003320      string   "Surplus / (Deficit) for the year"                         
003330               WS-Print-Amt  delimited by  size                           
003340               into  NP-Print-Data.                                       
003350      write    NP-Print-Line  after advancing  1.                         
003360  4000-Exit.                                                              
003370      exit.                                                               
003380 *>                                                                       
003390  9000-Close-Files.                                                       
003400      close    TRIALBAL  PPEFILE  ORGPARM  RPTFILE.                       
003410  9000-Exit.                                                              
003420      exit.                                                               
003430 *>                                                                       
003440  0000-Main-Exit.                                                         
003450      stop     run.                                                       
003460 *>                                                                       
