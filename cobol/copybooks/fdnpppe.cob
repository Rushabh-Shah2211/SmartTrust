000100**>***************************************************                    
000110**   Fixed Asset (PPE) Schedule Input - One Per Asset *                   
000120**   Written-down-value block, Income-Tax basis       *                   
000130**>***************************************************                    
000140 *> 04/01/26 vbd - Created for year-end statement run.                    
000150 *> 15/01/26 vbd - Added Dep-Del (dep on deletions),                      
000160 *>                carried but not used in calcs, per                     
000170 *>                Head Office spec memo.                                 
000180 *>                                                                       
000190  FD  PPEFILE                                                             
000200      label records are standard.                                         
000210 *>                                                                       
000220  01  NP-PPE-Record.                                                      
000230      03  PPE-Asset-Name      pic x(40).                                  
000240      03  PPE-Gross-Op        pic s9(11)v99.                              
000250      03  PPE-Additions       pic s9(11)v99.                              
000260      03  PPE-Deletions       pic s9(11)v99.                              
000270      03  PPE-Dep-Op          pic s9(11)v99.                              
000280      03  PPE-Dep-Year        pic s9(11)v99.                              
000290 *>                          computed by npo090, wrtn back                
000300      03  PPE-Dep-Del         pic s9(11)v99.                              
000310 *>                          carried only, not used in calc               
000320      03  filler              pic x(05).                                  
000330 *>                                                                       
